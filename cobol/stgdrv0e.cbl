000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.   STGDRV0O.
000130
000140 AUTHOR.       H. BRANDSTETTER.
000150
000160 INSTALLATION. AKQ-EVAL DATENVERARBEITUNG.
000170
000180 DATE-WRITTEN. 14.04.87.
000190
000200 DATE-COMPILED.
000210
000220 SECURITY.     NUR FUER INTERNEN GEBRAUCH.
000230
000240*****************************************************************
000250* Letzte Aenderung :: 2004-06-21
000260* Letzte Version   :: C.02.00
000270* Kurzbeschreibung :: Batchlauf Aktienanalyse -- Steuerprogramm.
000280*                      Liest Kursreihe und Indikator-Parameterliste
000290*                      je Symbol, ruft STGCAL0M je angeforderten
000300*                      Indikator auf und STGSIG0M fuer die
000310*                      Kauf-/Verkauf-/Halten-Signale.
000320* Auftrag          :: SSFNEW-114 SSFNEW-129 SSFNEW-203 SSFNEW-241
000330*                      12345678901234567
000340* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers. | Datum    | von | Kommentar                             *
000380*-------|----------|-----|---------------------------------------*
000390*A.00.00|1987-04-14| hb  | Neuerstellung
000400*A.01.00|1989-09-03| hb  | Modul fuer gleit. Durchschnitte (SMA)
000410*       |          |     | eingebunden
000420*A.02.00|1992-02-20| kl  | EMA/MACD ergaenzt
000430*A.03.00|1992-11-09| kl  | RSI ergaenzt (Wilder-Glaettung)
000440*B.00.00|1995-11-06| rm  | Parameterdatei statt Festwerte fuer
000450*       |          |     | Indikatorliste (PARM-FILE)
000460*B.01.00|1998-03-02| hb  | Signalermittlung (Kauf/Verkauf/Halten)
000470*       |          |     | neu: B200-SIGNALE, Aufruf STGSIG0M
000480*B.02.00|1998-12-11| kl  | Jahr-2000-Umstellung Datumsfelder,
000490*       |          |     | SDR-TRADE-DATE jetzt 4-stellig CCYY
000500*C.00.00|2001-05-29| rm  | Umstellung auf bis zu 5000 Kurstage
000510*       |          |     | je Symbol (vorher 2000)
000520*C.01.00|2003-11-18| hb  | WS-SYMBOL wird jetzt aus dem ersten
000530*       |          |     | gelesenen Kurssatz ermittelt statt aus
000540*       |          |     | der Parameterdatei (Anno SSFNEW-203)
000550*C.02.00|2004-06-21| rm  | Satzzaehler C4-ANLS-GESCHRIEBEN / C4-SIG-
000560*       |          |     | GESCHRIEBEN ins Laufprotokoll (SSFNEW-241)
000570*----------------------------------------------------------------*
000580*
000590* Programmbeschreibung
000600* --------------------
000610*
000620* Fuehrt fuer genau ein Symbol den Analyselauf durch:  PARM-FILE
000630* nennt, welche Indikatoren in welcher Reihenfolge zu rechnen sind
000640* (z.B. SMA_20, SMA_50, EMA_12, EMA_26, RSI_14, MACD, OBV).  Fuer
000650* jeden Namen wird STGCAL0M einmal aufgerufen, das Ergebnis wird
000660* komplett auf TECH-ANALYSIS-FILE geschrieben, bevor der naechste
000670* Indikatorname bearbeitet wird.  Zum Schluss liefert STGSIG0M die
000680* Handelssignale (SMA/RSI/MACD/OVERALL) auf SIGNAL-FILE.
000690*
000700* Dateien (siehe FILE-CONTROL)
000710* -----------------------------
000720* PARM-FILE          -- Eingabe, bis zu K-MAX-PLT (20) Indikator-
000730*                        namen, ein Name je Satz, Reihenfolge der
000740*                        Datei = Reihenfolge der Verarbeitung.
000750* STOCK-DATA-FILE    -- Eingabe, Kursreihe EINES Symbols, aufsteigend
000760*                        nach Handelstag, bis zu K-MAX-SDT (5000)
000770*                        Saetze je Lauf.
000780* TECH-ANALYSIS-FILE -- Ausgabe, ein Satz je berechnetem Indikator-
000790*                        wert und Datum, geschrieben in B100-
000800*                        VERARBEITUNG/C200-WRITE-RESULTS.
000810* SIGNAL-FILE        -- Ausgabe, 0 bis 4 Saetze (SMA/RSI/MACD/
000820*                        OVERALL), geschrieben in B200-SIGNALE.
000830*
000840* Abbruchverhalten
000850* ----------------
000860* Dieses Programm bricht den Lauf NICHT mit einem Non-Zero-Returncode
000870* ab -- falsche Indikatornamen in PARM-FILE fuehren nur zu einer
000880* DISPLAY-Meldung in C100-DISPATCH-ONE, das Symbol wird trotzdem zu
000890* Ende verarbeitet.  Ein echter Abbruch (PRG-ABBRUCH) tritt nur ein,
000900* wenn F100-OPEN-FILES eine der vier Dateien nicht oeffnen kann.
000910*
000920* Wartungshinweis
000930* ----------------
000940* Wer einen fuenften Indikator ergaenzt: Name in PARM-FILE, Zweig
000950* in STGCAL0M's A100-STEUERUNG, und -- falls er auch ein Signal
000960* liefern soll -- eigener B1n0-CALL-Zweig in STGSIG0M.  An diesem
000970* Programm selbst ist bei einem neuen reinen Kennzahlen-Indikator
000980* (ohne Signal) nichts zu aendern, es reicht der neue PARM-FILE-
000990* Eintrag.
001000*
001010******************************************************************
001020
001030 ENVIRONMENT DIVISION.
001040 CONFIGURATION SECTION.
001050 SPECIAL-NAMES.
001060*    ---> UPSI-0 = Operator-Schalter fuer Versionsabfrage, siehe
001070*         A100-STEUERUNG; Voreinstellung AUS, Batch laeuft normal
001080     C01 IS TOP-OF-FORM
001090     UPSI-0 ON STATUS IS SHOW-VERSION
001100*    ---> ALPHNUM dient der Pruefung von Freitextfeldern (hier
001110*         nicht direkt benutzt, aber Standard-Klasse dieses
001120*         Programmstamms, siehe Copy-Vorlagen der Abteilung)
001130     CLASS ALPHNUM IS "0123456789"
001140                      "abcdefghijklmnopqrstuvwxyz"
001150                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001160                      " .,;-_!$%&/=*+".
001170
001180 INPUT-OUTPUT SECTION.
001190 FILE-CONTROL.
001200*    ---> logische Namen aus der JCL/dem Ausfuehrungsskript, siehe
001210*         Betriebshandbuch Aktienanalyse Kap. 3
001220     SELECT PARM-FILE          ASSIGN TO PARMFILE.
001230     SELECT STOCK-DATA-FILE    ASSIGN TO STOCKDAT.
001240     SELECT TECH-ANALYSIS-FILE ASSIGN TO TECHANLS.
001250     SELECT SIGNAL-FILE        ASSIGN TO SIGNLOUT.
001260
001270 DATA DIVISION.
001280 FILE SECTION.
001290*----------------------------------------------------------------*
001300* PARM-FILE  --  Indikator-Parameterliste, ein Name je Satz
001310*----------------------------------------------------------------*
001320 FD  PARM-FILE.
001330 01  PARM-FILE-REC               PIC X(16).
001340
001350*----------------------------------------------------------------*
001360* STOCK-DATA-FILE  --  Kursreihe, Layout siehe Copy STGDATC
001370*----------------------------------------------------------------*
001380 FD  STOCK-DATA-FILE.
001390 01  STOCK-DATA-FILE-REC         PIC X(140).
001400
001410*----------------------------------------------------------------*
001420* TECH-ANALYSIS-FILE  --  Indikator-Ausgabe, Layout siehe STGANLC
001430*----------------------------------------------------------------*
001440 FD  TECH-ANALYSIS-FILE.
001450 01  TECH-ANALYSIS-FILE-REC      PIC X(273).
001460
001470*----------------------------------------------------------------*
001480* SIGNAL-FILE  --  Handelssignale, Layout siehe Copy STGSGNC
001490*----------------------------------------------------------------*
001500 FD  SIGNAL-FILE.
001510 01  SIGNAL-FILE-REC             PIC X(020).
001520
001530 WORKING-STORAGE SECTION.
001540*--------------------------------------------------------------------*
001550* Laufzaehler ausserhalb jeder Gruppe -- Kontrollzahlen fuer das
001560* Laufprotokoll, siehe B090-ENDE (Anno SSFNEW-241)
001570*--------------------------------------------------------------------*
001580 77          C4-ANLS-GESCHRIEBEN PIC S9(04) COMP    VALUE ZERO.
001590 77          C4-SIG-GESCHRIEBEN  PIC S9(04) COMP    VALUE ZERO.
001600*--------------------------------------------------------------------*
001610* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001620*--------------------------------------------------------------------*
001630 01          COMP-FELDER.
001640*    ---> C4-ANZ bisher ungenutzt, aus der Vorlage A.00.00
001650*         mitgefuehrt -- nicht entfernen, koennte bei spaeterer
001660*         Mehr-Symbol-Erweiterung wieder gebraucht werden
001670     05      C4-ANZ              PIC S9(04) COMP.
001680*    ---> C4-I1 = laufender Index ueber PLT-ENTRY (Indikatorname)
001690     05      C4-I1               PIC S9(04) COMP.
001700*    ---> C4-I2 = laufender Index ueber CRT-ENTRY/SRT-ENTRY beim
001710*         Rausschreiben, siehe C200-WRITE-RESULTS/B200-SIGNALE
001720     05      C4-I2               PIC S9(04) COMP.
001730
001740*--------------------------------------------------------------------*
001750* Display-Felder: Praefix D
001760*--------------------------------------------------------------------*
001770 01          DISPLAY-FELDER.
001780*    ---> fuer Returncode-Ausgabe in DISPLAY-Meldungen, siehe
001790*         C100-DISPATCH-ONE -- editiertes Feld mit fuehrendem
001800*         Vorzeichen, damit ein negativer RC (z.B. aus einem
001810*         SQL-Fehler in STGCAL0M, waere dort zu erweitern) auf
001820*         der Konsole sofort als solcher erkennbar ist
001830     05      D-NUM4              PIC -9(04).
001840
001850*--------------------------------------------------------------------*
001860* Felder mit konstantem Inhalt: Praefix K
001870*--------------------------------------------------------------------*
001880 01          KONSTANTE-FELDER.
001890     05      K-MODUL             PIC X(08)          VALUE "STGDRV0O".
001900*    ---> Obergrenze PARM-FILE, siehe C010-LOAD-PARMLISTE
001910     05      K-MAX-PLT           PIC S9(04) COMP    VALUE 20.
001920*    ---> Obergrenze STOCK-DATA-FILE je Symbol (ca. 20 Boersenjahre),
001930*         siehe C020-LOAD-STOCK-DATA; muss zu CRT-ENTRY/ES12-ENTRY/
001940*         ES26-ENTRY (STGANLC) passen
001950*    ---> bis C.00.00 (2001) stand hier 2000 -- wurde angehoben, als
001960*         fuer die aeltesten Symbole (Notierung seit den 1980ern)
001970*         die Historie ueber die 2000-Tage-Grenze hinauswuchs; wer
001980*         K-MAX-SDT erneut anhebt, MUSS CRT-ENTRY/ES12-ENTRY/
001990*         ES26-ENTRY in STGANLC gleich mit anheben
002000     05      K-MAX-SDT           PIC S9(04) COMP    VALUE 5000.
002010
002020*----------------------------------------------------------------*
002030* Conditional-Felder
002040*----------------------------------------------------------------*
002050 01          SCHALTER.
002060*    ---> FILE-STATUS wird in diesem Programm nicht gegen FILE-OK/
002070*         FILE-NOK abgefragt (kein READ/WRITE traegt eine eigene
002080*         Fehlerbehandlung) -- bleibt aus Konsistenz mit den
002090*         anderen STG-Programmen trotzdem mitgefuehrt
002100     05      FILE-STATUS         PIC X(02).
002110          88 FILE-OK                         VALUE "00".
002120          88 FILE-NOK                        VALUE "01" THRU "99".
002130*    ---> Sicht auf das erste Byte des File-Status, falls eine
002140*         spezifische Fehlerklasse (EOF/INVALID KEY) gebraucht wird
002150     05      REC-STAT REDEFINES  FILE-STATUS.
002160        10   FILE-STATUS1        PIC X.
002170          88 FILE-EOF                        VALUE "1".
002180          88 FILE-INVALID                    VALUE "2".
002190        10                       PIC X.
002200
002210     05      EOF-SCHALTER.
002220        10   PARM-EOF-SW         PIC X       VALUE "N".
002230          88 PARM-EOF                        VALUE "J".
002240        10   STOCK-EOF-SW        PIC X       VALUE "N".
002250          88 STOCK-EOF                       VALUE "J".
002260
002270*    ---> PRG-STATUS wird nur in F100-OPEN-FILES auf PRG-ABBRUCH
002280*         gesetzt, siehe B000-VORLAUF
002290     05      PRG-STATUS          PIC 9       VALUE ZERO.
002300          88 PRG-OK                          VALUE ZERO.
002310          88 PRG-ABBRUCH                     VALUE 2.
002320
002330*--------------------------------------------------------------------*
002340* weitere Arbeitsfelder: Praefix W
002350*--------------------------------------------------------------------*
002360 01          WORK-FELDER.
002370*    ---> aus dem ersten gelesenen STOCK-DATA-FILE-Satz ermittelt,
002380*         siehe C021-LOAD-ONE-STOCK (Anno SSFNEW-203)
002390     05      W-SYMBOL            PIC X(10)   VALUE SPACES.
002400*    ---> allgemeine Ausgabezeile fuer B090-ENDE
002410     05      ZEILE               PIC X(80)   VALUE SPACES.
002420*    ---> Datum des aeltesten geladenen Handelstags
002430     05      W-VON-DATUM         PIC 9(08)   VALUE ZERO.
002440     05      W-VON-DATUM-R REDEFINES W-VON-DATUM.
002450      10     W-VON-CCYY          PIC 9(04).
002460      10     W-VON-MM            PIC 9(02).
002470      10     W-VON-DD            PIC 9(02).
002480*    ---> Datum des juengsten geladenen Handelstags
002490     05      W-BIS-DATUM         PIC 9(08)   VALUE ZERO.
002500     05      W-BIS-DATUM-R REDEFINES W-BIS-DATUM.
002510      10     W-BIS-CCYY          PIC 9(04).
002520      10     W-BIS-MM            PIC 9(02).
002530      10     W-BIS-DD            PIC 9(02).
002540
002550*--------------------------------------------------------------------*
002560* Parameterliste aus PARM-FILE -- Reihenfolge wie eingelesen
002570*--------------------------------------------------------------------*
002580 01          PARM-LISTE.
002590     05      PLT-REC-COUNT       PIC S9(04) COMP.
002600*    ---> OCCURS ... DEPENDING ON PLT-REC-COUNT: die Tabelle selbst
002610*         hat immer 20 Plaetze reserviert, DEPENDING ON begrenzt nur,
002620*         wie weit Laufzeitpruefungen/COBOL-Laufzeit die belegten
002630*         Plaetze sehen -- PLT-IDX ist deklariert, die eigentliche
002640*         Verarbeitung laeuft aber ueber PERFORM ... VARYING C4-I1,
002650*         nicht ueber den INDEXED BY
002660     05      PLT-ENTRY OCCURS 1 TO 20 TIMES
002670                 DEPENDING ON PLT-REC-COUNT
002680                 INDEXED BY PLT-IDX
002690                                 PIC X(16).
002700
002710*--------------------------------------------------------------------*
002720* Copy-Module: Dateilayouts und Uebergabebereiche fuer die Module
002730*
002740*              STGDATC -- STOCK-DATA-RECORD / STOCK-DATA-TABLE
002750*              STGANLC -- TECH-ANALYSIS-RECORD / CAL-RESULT-TABLE
002760*              STGSGNC -- SIGNAL-RECORD / SIG-RESULT-TABLE
002770*              STGLNKC -- LINK-CAL-HDR / LINK-SIG-HDR (CALL-Header)
002780*
002790*              LINK-CAL-HDR/LINK-SIG-HDR sind reine Uebergabebereiche
002800*              (Symbol, Indikatorname, Returncode) -- die grossen
002810*              Tabellen (STOCK-DATA-TABLE, CAL-RESULT-TABLE,
002820*              SIG-RESULT-TABLE) werden daneben als eigene USING-
002830*              Parameter uebergeben, nicht im Linkage-Header
002840*--------------------------------------------------------------------*
002850     COPY    STGDATC.
002860     COPY    STGANLC.
002870     COPY    STGSGNC.
002880     COPY    STGLNKC.
002890
002900 PROCEDURE DIVISION.
002910
002920******************************************************************
002930* Steuerungs-Section
002940*
002950*              Ablauf: Versionsabfrage, Vorlauf (Dateien oeffnen,
002960*              Parameter/Kursreihe laden), je Indikatorname einmal
002970*              STGCAL0M, dann STGSIG0M fuer die Signale, Nachlauf.
002980******************************************************************
002990 A100-STEUERUNG SECTION.
003000 A100-00.
003010**  ---> wenn UPSI-0 gesetzt ist nur Versionshinweis zeigen
003020     IF  SHOW-VERSION
003030         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
003040         STOP RUN
003050     END-IF
003060
003070**  ---> Vorlauf: Dateien oeffnen, Parameter und Kursreihe laden
003080     PERFORM B000-VORLAUF
003090
003100     IF  PRG-ABBRUCH
003110**       ---> Oeffnen fehlgeschlagen, B090-ENDE meldet den Abbruch
003120         CONTINUE
003130     ELSE
003140**       ---> je Indikatorname einmal STGCAL0M rufen
003150         PERFORM B100-VERARBEITUNG
003160**       ---> Signale aus der kompletten Kursreihe ableiten
003170         PERFORM B200-SIGNALE
003180     END-IF
003190
003200**  ---> Nachlauf: Dateien schliessen
003210     PERFORM B090-ENDE
003220*    ---> zweites STOP RUN in dieser Section (das erste beendet nur
003230*         den Versionslauf weiter oben) -- beendet den eigentlichen
003240*         Batchlauf, egal ob normal durchgelaufen oder per
003250*         PRG-ABBRUCH abgekuerzt
003260     STOP RUN
003270     .
003280 A100-99.
003290     EXIT.
003300
003310******************************************************************
003320* Vorlauf
003330*
003340*              Ablauf: Arbeitsfelder initialisieren, vier Dateien
003350*              oeffnen, PARM-FILE und STOCK-DATA-FILE komplett in
003360*              die Working-Storage-Tabellen einlesen.
003370******************************************************************
003380 B000-VORLAUF SECTION.
003390 B000-00.
003400     PERFORM C000-INIT
003410
003420     PERFORM F100-OPEN-FILES
003430     IF  PRG-ABBRUCH
003440**       ---> eine der vier Dateien liess sich nicht oeffnen, kein
003450**            Einlesen mehr, B090-ENDE schliesst nur die offenen
003460**       ---> EXIT SECTION statt GO TO: verlaesst nur B000-VORLAUF,
003470**            A100-STEUERUNG sieht PRG-ABBRUCH danach ganz normal
003480**            ueber die IF-Abfrage und ueberspringt B100/B200
003490         EXIT SECTION
003500     END-IF
003510
003520     PERFORM C010-LOAD-PARMLISTE
003530     PERFORM C020-LOAD-STOCK-DATA
003540     .
003550 B000-99.
003560     EXIT.
003570
003580******************************************************************
003590* Ende
003600*
003610*              Ausgabe: Laufprotokoll (Symbol, Zeitraum, Satzzahlen
003620*              oder Abbruchmeldung), danach alle vier Dateien
003630*              schliessen -- nur die beiden Eingabedateien werden
003640*              vor dem Schliessen auf EOF geprueft (koennten bei
003650*              Abbruch noch offen sein).
003660******************************************************************
003670 B090-ENDE SECTION.
003680 B090-00.
003690     IF  PRG-ABBRUCH
003700         DISPLAY ">>> ABBRUCH !!! <<<"
003710     ELSE
003720         STRING ">>> " K-MODUL " Symbol " DELIMITED BY SIZE,
003730                 W-SYMBOL                  DELIMITED BY SPACE,
003740                 " beendet <<<"            DELIMITED BY SIZE
003750             INTO ZEILE
003760         DISPLAY ZEILE
003770**       ---> Kontrollausgabe: abgedeckter Zeitraum der Kursreihe
003780         IF  SDT-REC-COUNT > ZERO
003790             STRING "    Zeitraum VON " DELIMITED BY SIZE,
003800                     W-VON-CCYY "-" W-VON-MM "-" W-VON-DD
003810                                               DELIMITED BY SIZE,
003820                     " BIS " DELIMITED BY SIZE,
003830                     W-BIS-CCYY "-" W-BIS-MM "-" W-BIS-DD
003840                                               DELIMITED BY SIZE
003850                 INTO ZEILE
003860             DISPLAY ZEILE
003870         END-IF
003880**       ---> W-VON-CCYY/W-BIS-CCYY usw. sind REDEFINES-Sichten auf
003890**            W-VON-DATUM/W-BIS-DATUM (siehe WORK-FELDER), darum hier
003900**            ohne weitere EDIT-Bearbeitung direkt in die STRING
003910**            uebernehmbar
003920**       ---> Kontrollausgabe: Saetze auf TECH-ANALYSIS-FILE/SIGNAL-FILE
003930         DISPLAY "    Saetze TECH-ANALYSIS-FILE: " C4-ANLS-GESCHRIEBEN
003940                  "  SIGNAL-FILE: " C4-SIG-GESCHRIEBEN
003950     END-IF
003960
003970**  ---> nur schliessen, was auch offen ist -- bei Abbruch vor
003980**       C010/C020 koennen PARM-FILE/STOCK-DATA-FILE schon auf EOF
003990**       stehen und sind dann bereits vom Betriebssystem behandelt
004000     IF  NOT PARM-EOF
004010         CLOSE PARM-FILE
004020     END-IF
004030     IF  NOT STOCK-EOF
004040         CLOSE STOCK-DATA-FILE
004050     END-IF
004060     CLOSE TECH-ANALYSIS-FILE
004070     CLOSE SIGNAL-FILE
004080     .
004090 B090-99.
004100     EXIT.
004110
004120******************************************************************
004130* Verarbeitung -- einmal CALL STGCAL0M je Parameterlisteneintrag,
004140* Ergebnis wird komplett geschrieben, bevor der naechste Name an
004150* der Reihe ist (siehe C.01.00)
004160*
004170*              Ablauf: PLT-ENTRY(1) bis PLT-ENTRY(PLT-REC-COUNT)
004180*              in Dateireihenfolge durchlaufen, siehe C100-
004190*              DISPATCH-ONE.
004200******************************************************************
004210 B100-VERARBEITUNG SECTION.
004220 B100-00.
004230     IF  SDT-REC-COUNT = ZERO
004240**       ---> leere Kursreihe: keine Ausgabe, kein Fehler
004250         CONTINUE
004260     ELSE
004270         PERFORM C100-DISPATCH-ONE
004280             VARYING C4-I1 FROM 1 BY 1
004290                UNTIL C4-I1 > PLT-REC-COUNT
004300     END-IF
004310     .
004320 B100-99.
004330     EXIT.
004340
004350******************************************************************
004360* Signale -- ein CALL STGSIG0M, Schreiben SIGNAL-FILE
004370*
004380*              Eingabe: STOCK-DATA-TABLE (komplette Kursreihe)
004390*              Ausgabe: SIG-RESULT-TABLE, 0 bis 4 Saetze, sofort
004400*              ueber C220-WRITE-SIGNAL nach SIGNAL-FILE geschrieben.
004410******************************************************************
004420 B200-SIGNALE SECTION.
004430 B200-00.
004440     MOVE W-SYMBOL            TO LSH-SYMBOL
004450     MOVE ZERO                TO LSH-RETURN-CODE
004460     CALL "STGSIG0M" USING LINK-SIG-HDR
004470                            STOCK-DATA-TABLE
004480                            SIG-RESULT-TABLE
004490
004500*    ---> C4-I2 wird hier wiederverwendet -- in C200-WRITE-RESULTS/
004510*         C210-WRITE-ONE-ANLS laeuft er ueber CRT-ENTRY, hier ueber
004520*         SRT-ENTRY; beide PERFORM VARYING-Schleifen sind strikt
004530*         nacheinander, eine Ueberschneidung gibt es nicht
004540     PERFORM C220-WRITE-SIGNAL
004550         VARYING C4-I2 FROM 1 BY 1
004560            UNTIL C4-I2 > SRT-REC-COUNT
004570     .
004580 B200-99.
004590     EXIT.
004600
004610******************************************************************
004620* Initialisierung von Feldern und Tabellen
004630*
004640*              Setzt alle Schalter, Arbeitsfelder und Working-
004650*              Storage-Tabellen vor dem eigentlichen Einlesen auf
004660*              Anfangszustand zurueck.
004670******************************************************************
004680 C000-INIT SECTION.
004690 C000-00.
004700*    ---> INITIALIZE auf PARM-LISTE/STOCK-DATA-TABLE setzt nur die
004710*         beiden Zaehlfelder und die Elementarfelder der Kopfzeile
004720*         zurueck -- die OCCURS ... DEPENDING ON-Bereiche selbst
004730*         werden erst durch die nachfolgenden MOVE ZERO auf die
004740*         jeweiligen REC-COUNT-Felder wirksam "geleert" (die Inhalte
004750*         dahinter bleiben stehen, sind aber ab REC-COUNT = 0 nicht
004760*         mehr adressierbar)
004770     INITIALIZE SCHALTER
004780                WORK-FELDER
004790                PARM-LISTE
004800                STOCK-DATA-TABLE
004810     MOVE ZERO TO PLT-REC-COUNT
004820                  SDT-REC-COUNT
004830     .
004840 C000-99.
004850     EXIT.
004860
004870******************************************************************
004880* Oeffnen der vier Dateien
004890*
004900*              Ausgabe: PRG-ABBRUCH, wenn mindestens eine Datei
004910*              sich nicht oeffnen liess -- einzeln geprueft
004920*              waere genauer, ist aber seit A.00.00 so nicht
004930*              vorgesehen (Fehlertext kommt direkt vom Betriebs-
004940*              system auf die Konsole).
004950******************************************************************
004960 F100-OPEN-FILES SECTION.
004970 F100-00.
004980*    ---> die Reihenfolge der vier OPEN-Anweisungen ist nicht
004990*         zufaellig: beide Eingabedateien zuerst, damit ein
005000*         Oeffnungsfehler dort erkannt wird, bevor die Ausgabe-
005010*         dateien angelegt sind und im Abbruchfall wieder
005020*         weggeraeumt werden muessten
005030     OPEN INPUT  PARM-FILE
005040     OPEN INPUT  STOCK-DATA-FILE
005050     OPEN OUTPUT TECH-ANALYSIS-FILE
005060     OPEN OUTPUT SIGNAL-FILE
005070     .
005080 F100-99.
005090     EXIT.
005100
005110******************************************************************
005120* Laden PARM-FILE -- Reihenfolge der Indikatornamen bleibt wie
005130* eingelesen erhalten, siehe PLT-ENTRY
005140*
005150*              Ablauf: erster Satz vorab lesen (Look-ahead), dann
005160*              C011-LOAD-ONE-PARM je weiterem Satz, bis EOF oder
005170*              K-MAX-PLT erreicht ist.
005180******************************************************************
005190 C010-LOAD-PARMLISTE SECTION.
005200 C010-00.
005210     READ PARM-FILE
005220         AT END SET PARM-EOF TO TRUE
005230     END-READ
005240
005250     PERFORM C011-LOAD-ONE-PARM
005260         UNTIL PARM-EOF
005270            OR PLT-REC-COUNT >= K-MAX-PLT
005280     .
005290 C010-99.
005300     EXIT.
005310
005320*              Eingabe: PARM-FILE-REC (bereits eingelesen)
005330*              Ausgabe: PLT-ENTRY(PLT-REC-COUNT), naechster Satz
005340*              vorab gelesen fuer den naechsten Schleifendurchlauf.
005350 C011-LOAD-ONE-PARM SECTION.
005360 C011-00.
005370     ADD 1 TO PLT-REC-COUNT
005380     MOVE PARM-FILE-REC TO PLT-ENTRY(PLT-REC-COUNT)
005390
005400     READ PARM-FILE
005410         AT END SET PARM-EOF TO TRUE
005420     END-READ
005430     .
005440 C011-99.
005450     EXIT.
005460
005470******************************************************************
005480* Laden STOCK-DATA-FILE in die Working-Storage-Historie
005490* (Reihenfolge der Datei = Reihenfolge der Tabelle, SDT-IDX 1 =
005500* aeltester Handelstag -- siehe Kopf STGDATC)
005510*
005520*              Ablauf: wie C010-LOAD-PARMLISTE, Look-ahead-Read,
005530*              dann C021-LOAD-ONE-STOCK bis EOF oder K-MAX-SDT.
005540******************************************************************
005550 C020-LOAD-STOCK-DATA SECTION.
005560 C020-00.
005570     READ STOCK-DATA-FILE INTO STOCK-DATA-RECORD
005580         AT END SET STOCK-EOF TO TRUE
005590     END-READ
005600
005610     PERFORM C021-LOAD-ONE-STOCK
005620         UNTIL STOCK-EOF
005630            OR SDT-REC-COUNT >= K-MAX-SDT
005640     .
005650 C020-99.
005660     EXIT.
005670
005680*              Eingabe: STOCK-DATA-RECORD (bereits eingelesen)
005690*              Ausgabe: SDT-ENTRY(SDT-REC-COUNT); beim allerersten
005700*              Satz zusaetzlich W-SYMBOL/W-VON-DATUM gesetzt, bei
005710*              jedem Satz W-BIS-DATUM auf den aktuellen Handelstag
005720*              vorgerueckt -- am Ende des Lesens steht damit der
005730*              juengste Handelstag fest, ohne die Tabelle erneut
005740*              zu durchlaufen.
005750 C021-LOAD-ONE-STOCK SECTION.
005760 C021-00.
005770     ADD 1 TO SDT-REC-COUNT
005780     IF  SDT-REC-COUNT = 1
005790**       ---> Symbol und Startdatum stehen erst nach dem ersten
005800**            gelesenen Satz fest (Anno SSFNEW-203)
005810         MOVE SDR-SYMBOL      TO W-SYMBOL
005820         MOVE SDR-TRADE-DATE  TO W-VON-DATUM
005830     END-IF
005840     MOVE SDR-TRADE-DATE      TO W-BIS-DATUM
005850     MOVE SDR-TRADE-DATE  TO SDT-TRADE-DATE(SDT-REC-COUNT)
005860     MOVE SDR-CLOSE-PRICE TO SDT-CLOSE-PRICE(SDT-REC-COUNT)
005870     MOVE SDR-VOLUME      TO SDT-VOLUME(SDT-REC-COUNT)
005880
005890     READ STOCK-DATA-FILE INTO STOCK-DATA-RECORD
005900         AT END SET STOCK-EOF TO TRUE
005910     END-READ
005920     .
005930 C021-99.
005940     EXIT.
005950
005960******************************************************************
005970* Ein Indikatorname -- CALL STGCAL0M, Ergebnis sofort schreiben
005980*
005990*              Eingabe: PLT-ENTRY(C4-I1) (Indikatorname),
006000*              STOCK-DATA-TABLE.
006010*              Ausgabe: CAL-RESULT-TABLE, ueber C200-WRITE-RESULTS
006020*              sofort nach TECH-ANALYSIS-FILE geschrieben; ein
006030*              unbekannter Name oder ein unerwarteter Returncode
006040*              fuehrt nur zu einer DISPLAY-Meldung, kein Abbruch.
006050******************************************************************
006060 C100-DISPATCH-ONE SECTION.
006070 C100-00.
006080     MOVE W-SYMBOL            TO LCH-SYMBOL
006090     MOVE PLT-ENTRY(C4-I1)    TO LCH-INDICATOR-NAME
006100     MOVE ZERO                TO LCH-RETURN-CODE
006110
006120     CALL "STGCAL0M" USING LINK-CAL-HDR
006130                            STOCK-DATA-TABLE
006140                            CAL-RESULT-TABLE
006150
006160*    ---> Returncodes aus STGCAL0M (88-Level auf LCH-RETURN-CODE,
006170*         siehe STGLNKC): LCH-RC-OK = 0 (Indikator erkannt und
006180*         gerechnet), LCH-RC-UNKNOWN = 4 (Name nicht erkannt, CAL-
006190*         RESULT-TABLE bleibt leer), alles andere ist ein Programm-
006200*         fehler in STGCAL0M selbst und wird hier nur protokolliert
006210     EVALUATE TRUE
006220         WHEN LCH-RC-OK
006230             PERFORM C200-WRITE-RESULTS
006240         WHEN LCH-RC-UNKNOWN
006250             DISPLAY "STGDRV0O: unbekannter Indikatorname "
006260                      LCH-INDICATOR-NAME
006270         WHEN OTHER
006280             MOVE LCH-RETURN-CODE TO D-NUM4
006290             DISPLAY "STGDRV0O: unerwarteter RC " D-NUM4
006300                      " aus STGCAL0M fuer " LCH-INDICATOR-NAME
006310     END-EVALUATE
006320     .
006330 C100-99.
006340     EXIT.
006350
006360******************************************************************
006370* Schreiben CAL-RESULT-TABLE nach TECH-ANALYSIS-FILE -- komplett,
006380* bevor der naechste Parameterlisteneintrag verarbeitet wird
006390******************************************************************
006400 C200-WRITE-RESULTS SECTION.
006410 C200-00.
006420     PERFORM C210-WRITE-ONE-ANLS
006430         VARYING C4-I2 FROM 1 BY 1
006440            UNTIL C4-I2 > CRT-REC-COUNT
006450     .
006460 C200-99.
006470     EXIT.
006480
006490*              Eingabe: CRT-ENTRY(C4-I2) aus dem Rueckgabepuffer
006500*              von STGCAL0M.
006510*              Ausgabe: ein Satz auf TECH-ANALYSIS-FILE; IND-SIGNAL
006520*              und IND-HISTOGRAM sind bei allen heutigen Indikatoren
006530*              ungenutzt und werden hier fest auf ZERO gesetzt,
006540*              TAR-METADATA bleibt leer (Reservefeld fuer spaetere
006550*              Erweiterung, siehe Kopf STGANLC).
006560 C210-WRITE-ONE-ANLS SECTION.
006570 C210-00.
006580     MOVE W-SYMBOL                     TO TAR-SYMBOL
006590     MOVE CRT-IND-DATE(C4-I2)          TO TAR-IND-DATE
006600     MOVE CRT-INDICATOR-TYPE(C4-I2)    TO TAR-INDICATOR-TYPE
006610     MOVE CRT-PERIOD(C4-I2)            TO TAR-PERIOD
006620     MOVE CRT-IND-VALUE(C4-I2)         TO TAR-IND-VALUE
006630     MOVE ZERO                         TO TAR-IND-SIGNAL
006640                                           TAR-IND-HISTOGRAM
006650     MOVE SPACES                       TO TAR-METADATA
006660
006670     WRITE TECH-ANALYSIS-FILE-REC FROM TECH-ANALYSIS-RECORD
006680**   ---> Kontrollzahl fuer das Laufprotokoll, siehe B090-ENDE
006690     ADD 1 TO C4-ANLS-GESCHRIEBEN
006700     .
006710 C210-99.
006720     EXIT.
006730
006740******************************************************************
006750* Schreiben SIG-RESULT-TABLE nach SIGNAL-FILE
006760*
006770*              Eingabe: SRT-ENTRY(C4-I2) aus dem Rueckgabepuffer
006780*              von STGSIG0M (Schluessel + vierstelliger Signalwert).
006790*              Ausgabe: ein Satz auf SIGNAL-FILE.
006800******************************************************************
006810 C220-WRITE-SIGNAL SECTION.
006820 C220-00.
006830     MOVE SRT-SIGNAL-KEY(C4-I2)        TO SGN-SIGNAL-KEY
006840*    ---> SGN-KEY-SMA/SGN-KEY-RSI/SGN-KEY-MACD/SGN-KEY-OVERALL
006850*         (88-Level auf SGN-SIGNAL-KEY, siehe Copy STGSGNC) werden
006860*         hier nicht abgefragt -- STGSIG0M liefert den Schluessel
006870*         schon fertig, diese Section schreibt nur unveraendert durch
006880     MOVE SRT-SIGNAL-VALUE(C4-I2)      TO SGN-SIGNAL-VALUE
006890
006900     WRITE SIGNAL-FILE-REC FROM SIGNAL-RECORD
006910**   ---> Kontrollzahl fuer das Laufprotokoll, siehe B090-ENDE
006920     ADD 1 TO C4-SIG-GESCHRIEBEN
006930     .
006940 C220-99.
006950     EXIT.
