000100*----------------------------------------------------------------*
000110* STGSGNC  --  Dateilayout SIGNAL-FILE / Aktienanalyse
000120*
000130*              Je Lauf 0 bis 4 Saetze: SMA, RSI, MACD (jeweils
000140*              optional, siehe STGSIG0M) sowie immer OVERALL.
000150*----------------------------------------------------------------*
000160 01  SIGNAL-RECORD.
000170     05  SGN-SIGNAL-KEY           PIC X(08).
000180         88  SGN-KEY-SMA              VALUE "SMA".
000190         88  SGN-KEY-RSI              VALUE "RSI".
000200         88  SGN-KEY-MACD             VALUE "MACD".
000210         88  SGN-KEY-OVERALL          VALUE "OVERALL".
000220     05  SGN-SIGNAL-VALUE         PIC X(04).
000230     05  SGN-SIGNAL-VALUE-R REDEFINES SGN-SIGNAL-VALUE.
000240      10 SGN-SIGNAL-VALUE-1ST     PIC X.
000250      10 FILLER                   PIC X(03).
000260*            FILLER am Satzende, wie in allen STG-Dateien
000270     05  FILLER                   PIC X(08).
000280*
000290*----------------------------------------------------------------*
000300* SIG-RESULT-TABLE  --  Rueckgabepuffer von STGSIG0M
000310*----------------------------------------------------------------*
000320 01  SIG-RESULT-TABLE.
000330     05  SRT-REC-COUNT            PIC S9(04) COMP.
000340     05  SRT-ENTRY OCCURS 1 TO 4 TIMES
000350                 DEPENDING ON SRT-REC-COUNT
000360                 INDEXED BY SRT-IDX.
000370      10 SRT-SIGNAL-KEY           PIC X(08).
000380      10 SRT-SIGNAL-VALUE         PIC X(04).
