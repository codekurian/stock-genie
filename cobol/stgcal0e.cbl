000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.   STGCAL0M.
000130
000140 AUTHOR.       H. BRANDSTETTER.
000150
000160 INSTALLATION. AKQ-EVAL DATENVERARBEITUNG.
000170
000180 DATE-WRITTEN. 03.09.89.
000190
000200 DATE-COMPILED.
000210
000220 SECURITY.     NUR FUER INTERNEN GEBRAUCH.
000230
000240*---------------------------------------------------------------*
000250* Letzte Aenderung :: 2004-03-09
000260* Letzte Version   :: C.02.00
000270* Kurzbeschreibung :: Indikatorrechenwerk -- SMA, EMA, RSI, MACD,
000280*                      OBV fuer eine Kursreihe.  Wird von STGDRV0O
000290*                      je Indikatorname aus der Parameterliste und
000300*                      von STGSIG0M zur Signalermittlung gerufen.
000310* Auftrag          :: SSFNEW-114 SSFNEW-129 SSFNEW-203 SSFNEW-211
000320*                      12345678901234567
000330* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000340*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000350*---------------------------------------------------------------*
000360* Vers. | Datum    | von | Kommentar                             *
000370*-------|----------|-----|---------------------------------------*
000380*A.00.00|1989-09-03| hb  | Neuerstellung, SMA (S100-CALC-SMA)
000390*A.01.00|1992-02-20| kl  | EMA ergaenzt (S200-CALC-EMA), Multipli-
000400*       |          |     | kator auf 6 Nachkommastellen gerundet
000410*A.02.00|1992-11-09| kl  | RSI ergaenzt (S300-CALC-RSI), Wilder-
000420*       |          |     | Glaettung auf Basis vorh. gerundeter
000430*       |          |     | Durchschnitte
000440*A.03.00|1994-05-17| rm  | MACD ergaenzt (S400-CALC-MACD), intern
000450*       |          |     | zwei EMA-Laeufe (12/26)
000460*A.04.00|1995-11-06| rm  | OBV ergaenzt (S500-CALC-OBV)
000470*B.00.00|1998-12-11| kl  | Jahr-2000-Umstellung Datumsfelder
000480*C.00.00|2001-05-29| rm  | Tabellen auf bis zu 5000 Kurstage
000490*       |          |     | umgestellt (vorher 2000)
000500*C.00.01|2002-02-04| rm  | S220-EMA-ONE: Abbruchbedingung praezi-
000510*       |          |     | siert (C4-I1 = C4-PERIOD), zuvor stand
000520*       |          |     | an dieser Stelle ein kommentarloses
000530*       |          |     | IF -- Verhalten unveraendert
000540*C.01.00|2003-11-18| hb  | S300-CALC-RSI: letzter Tag der Glaet-
000550*       |          |     | tungsreihe wird absichtlich NICHT mehr
000560*       |          |     | ausgegeben -- entspricht exakt dem
000570*       |          |     | Verhalten der urspr. Fachlogik, siehe
000580*       |          |     | Anno SSFNEW-203 -- NICHT "korrigieren"!
000590*C.02.00|2004-03-09| hb  | S430-MACD-ONE: Gegenprobe Datum EMA12
000600*       |          |     | gegen EMA26 vor der Differenzbildung
000610*C.02.01|2005-06-14| hb  | Kommentierung durchgaengig nachgezogen,
000620*       |          |     | Wortlaut OBV-Hinweis vereinheitlicht
000630*       |          |     | (war an einer Stelle noch "Service-
000640*       |          |     | Logik" statt "Fachlogik")
000650*C.02.02|2006-09-01| kl  | Kopfkommentar um Wartungshinweis und
000660*       |          |     | Grenzen-Abschnitt ergaenzt, kein
000670*       |          |     | Rechenverhalten geaendert
000680*C.02.03|2008-01-15| rm  | Pruefung UPSI-0/SHOW-VERSION im Kopf
000690*       |          |     | von A100-STEUERUNG erlaeutert
000700*---------------------------------------------------------------*
000710*---------------------------------------------------------------*
000720* Programmbeschreibung
000730* --------------------
000740*---------------------------------------------------------------*
000750* LINK-CAL-HDR nennt Symbol und gewuenschten Indikatornamen
000760* (z.B. SMA_20, RSI_14, MACD, OBV), STOCK-DATA-TABLE liefert die
000770* Kurshistorie (Index 1 = aeltester Handelstag).  Je nach Name
000780* wird eine der S1nn/S2nn/S3nn/S4nn/S5nn-Sections gerufen; das
000790* Ergebnis steht in CAL-RESULT-TABLE.  Reicht die Kurshistorie
000800* fuer den angeforderten Indikator nicht aus, bleibt CRT-REC-COUNT
000810* auf Null -- das ist kein Fehler.  Ein unbekannter Indikatorname
000820* liefert LCH-RC-UNKNOWN und eine leere CAL-RESULT-TABLE.
000830*
000840* Indikatoren im Einzelnen
000850* ------------------------
000860* SMA_nn  -- gleitender Durchschnitt ueber C4-PERIOD Tage, gibt
000870*            einen Wert je Tag ab Tag C4-PERIOD.
000880* EMA_nn  -- exponentiell gewichteter Durchschnitt, Startwert =
000890*            SMA der ersten C4-PERIOD Tage, danach rekursiv.
000900* RSI_14  -- Wilder-Glaettung von Gewinn-/Verlusttagen, RS =
000910*            Avg.Gain/Avg.Loss, RSI = 100 - 100/(1+RS).
000920* MACD    -- EMA(12) minus EMA(26), eigener Periodenlauf je Seite,
000930*            dann Tag-fuer-Tag-Differenz.
000940* OBV     -- laufende Summe des Volumens, Richtung durch Vorzeichen
000950*            der Schlusskursaenderung bestimmt.
000960*
000970* Dieses Programm schreibt selbst keine Dateien -- alle Ergebnisse
000980* gehen ausschliesslich ueber CAL-RESULT-TABLE an den Aufrufer
000990* zurueck (STGDRV0O bzw. STGSIG0M), der sie weiterverarbeitet.
001000*
001010* Wartungshinweis
001020* ----------------
001030* Ein neuer Indikatorname braucht drei Aenderungen: (1) eine
001040* zusaetzliche WHEN-Zweig in A100-STEUERUNG, (2) eine neue S-Section
001050* fuer die eigentliche Rechnung, (3) ggf. einen weiteren INDICATOR-
001060* TYPE-Wert in STGANLC.  Tabellengroessen (5000 Kurstage) muessen
001070* zwischen diesem Programm, STGDRV0O und STGSIG0M synchron bleiben.
001080*
001090* Dieses Programm ist reentrant in dem Sinn, dass es zwischen zwei
001100* CALLs keinen Zustand haelt, der ueber WORKING-STORAGE hinausgeht
001110* -- C4-PERIOD & Co. werden bei jedem CALL neu aus LCH-INDICATOR-
001120* NAME bzw. Parametern abgeleitet, niemals vom Vorlauf uebernommen.
001130*
001140* Die EMA12-RESULT/EMA26-RESULT-Zwischentabellen existieren NUR
001150* fuer die Dauer eines MACD-Laufs (S400-CALC-MACD) -- bei jedem
001160* anderen Indikatornamen bleiben sie leer (ES12/ES26-REC-COUNT
001170* wird nicht initialisiert, aber auch nirgends sonst gelesen).
001180*
001190* Rueckgabecode LCH-RETURN-CODE
001200* -----------------------------
001210* LCH-RC-OK       -- Indikatorname erkannt, CAL-RESULT-TABLE
001220*                    gefuellt (ggf. mit CRT-REC-COUNT = 0, wenn
001230*                    die Historie fuer diesen Indikator nicht
001240*                    reicht -- siehe Abschnitt "Grenzen" oben)
001250* LCH-RC-UNKNOWN  -- Indikatorname nicht erkannt, siehe WHEN
001260*                    OTHER in A100-STEUERUNG
001270*
001280* Grenzen
001290* -------
001300* Keine Wochenend-/Feiertagspruefung -- STOCK-DATA-TABLE wird so
001310* verarbeitet, wie sie vom Aufrufer uebergeben wird, luecken- oder
001320* doppelfrei wird nicht gegengeprueft.
001330*
001340* Rechenbeispiel RSI (zur Verstaendigung, keine Testdaten)
001350* ----------------------------------------------------------------
001360* Tag 1-14  Aenderungen:  AVG-GAIN = Mittel der positiven Aende-
001370*           rungen, AVG-LOSS = Mittel der negativen (als Betrag)
001380* Tag 15    RS  = AVG-GAIN / AVG-LOSS  (= 100, falls AVG-LOSS = 0)
001390*           RSI = 100 - ( 100 / ( 1 + RS ) )
001400* Tag 16ff. AVG-GAIN/-LOSS werden per Wilder-Formel fortgeschrieben,
001410*           nicht neu aus der vollen Historie gemittelt
001420*
001430* Rechenbeispiel MACD (zur Verstaendigung, keine Testdaten)
001440* ----------------------------------------------------------------
001450* fuer jeden gemeinsamen Handelstag:
001460*           MACD = EMA(Schlusskurs, 12 Tage)
001470*                - EMA(Schlusskurs, 26 Tage)
001480* Ein negativer MACD-Wert bedeutet: der kurzfristige Trend (12
001490* Tage) liegt unter dem laengerfristigen (26 Tage).
001500*
001510* Rechenbeispiel OBV (zur Verstaendigung, keine Testdaten)
001520* ----------------------------------------------------------------
001530* Tag 2ff.  Schlusskurs(heute) > Schlusskurs(gestern)
001540*              C18-OBV = C18-OBV(gestern) + Volumen(heute)
001550*           Schlusskurs(heute) < Schlusskurs(gestern)
001560*              C18-OBV = C18-OBV(gestern) - Volumen(heute)
001570*           Schlusskurs(heute) = Schlusskurs(gestern)
001580*              C18-OBV = C18-OBV(gestern)   (unveraendert)
001590* Der erste Kurstag liefert keinen OBV-Wert, da kein Vortag
001600* existiert, gegen den verglichen werden koennte.
001610*---------------------------------------------------------------*
001620*---------------------------------------------------------------*
001630
001640 ENVIRONMENT DIVISION.
001650 CONFIGURATION SECTION.
001660 SPECIAL-NAMES.
001670*    ---> UPSI-0 = Operator-Schalter fuer Versionsabfrage, siehe
001680*         A100-STEUERUNG; Voreinstellung AUS
001690     C01 IS TOP-OF-FORM
001700     UPSI-0 ON STATUS IS SHOW-VERSION
001710*    ---> CLASS ALPHNUM: fuer dieses Pgm derzeit ungenutzt, steht
001720*         hier nur, weil es in allen STG-Modulen einheitlich
001730*         definiert wird (TAR-METADATA-Pruefung liegt in STGDRV0O)
001740     CLASS ALPHNUM IS "0123456789"
001750                      "abcdefghijklmnopqrstuvwxyz"
001760                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001770                      " .,;-_!$%&/=*+".
001780
001790 INPUT-OUTPUT SECTION.
001800*    ---> dieses Programm besitzt keine eigenen Dateien -- es liest
001810*         und schreibt ausschliesslich ueber die per LINKAGE SECTION
001820*         uebergebenen Working-Storage-Tabellen des Aufrufers
001830 FILE-CONTROL.
001840
001850 DATA DIVISION.
001860 FILE SECTION.
001870
001880 WORKING-STORAGE SECTION.
001890*---------------------------------------------------------------*
001900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001910*---------------------------------------------------------------*
001920 01          COMP-FELDER.
001930*    ---> angeforderte Glaettungs-/Durchschnittsperiode, von
001940*         A100-STEUERUNG aus dem Indikatornamen abgeleitet
001950     05      C4-PERIOD           PIC S9(04) COMP.
001960*    ---> erster Tabellenindex einer gleitenden Summenbildung,
001970*         siehe S110-SMA-ONE
001980     05      C4-START            PIC S9(04) COMP.
001990*    ---> Haupt-Laufindex ueber SDT-ENTRY/CRT-ENTRY, je Section
002000*         mit eigener Bedeutung (siehe jeweilige PERFORM VARYING)
002010     05      C4-I1                PIC S9(04) COMP.
002020*    ---> innerer Laufindex, z.B. fuer die Summierung je Fenster
002030     05      C4-I2                PIC S9(04) COMP.
002040*    ---> Zaehler Gesamtlauf RSI (SDT-REC-COUNT - 1 Aenderungen)
002050     05      C4-GL-COUNT          PIC S9(04) COMP.
002060*    ---> letzter gueltiger Index der RSI-Glaettungsreihe (siehe
002070*         C.01.00 -- bewusst ein Tag kuerzer als C4-GL-COUNT)
002080     05      C4-GL-LIMIT          PIC S9(04) COMP.
002090*    ---> kleinere der beiden EMA12-/EMA26-Satzzahlen, siehe
002100*         S400-CALC-MACD
002110     05      C4-MACD-COUNT        PIC S9(04) COMP.
002120
002130*---------------------------------------------------------------*
002140* Rechenfelder fuer die Indikatoren: Praefix C18 (binaer, mit
002150* Nachkommastellen -- dieses Haus packt Geldbetraege nicht, aber
002160* Zwischenergebnisse der Indikatorrechnung duerfen binaer sein)
002170*---------------------------------------------------------------*
002180 01          RECHEN-FELDER.
002190*    ---> Summenakkumulator fuer SMA bzw. RSI-Glaettungsseed
002200     05      C18-SUM              PIC S9(09)V9(04) COMP.
002210*    ---> gerundetes Endergebnis eines Indikatorwerts, wird 1:1
002220*         nach CRT-IND-VALUE uebernommen
002230     05      C18-CALC-VAL         PIC S9(06)V9(04) COMP.
002240*    ---> EMA-Glaettungsfaktor 2/(C4-PERIOD+1), auf 6 Nachkomma-
002250*         stellen gerundet (siehe A.01.00)
002260     05      C18-MULT             PIC S9(01)V9(06) COMP.
002270*    ---> vorheriger EMA-Wert, ungerundet weitergetragen
002280     05      C18-EMA-PREV         PIC S9(07)V9(08) COMP.
002290*    ---> neu berechneter EMA-Wert, ebenfalls ungerundet
002300     05      C18-EMA-RAW           PIC S9(07)V9(08) COMP.
002310*    ---> gleitender Durchschnitt der Gewinntage (Wilder)
002320     05      C18-AVG-GAIN          PIC S9(06)V9(04) COMP.
002330*    ---> gleitender Durchschnitt der Verlusttage (Wilder)
002340     05      C18-AVG-LOSS          PIC S9(06)V9(04) COMP.
002350*    ---> Tagesaenderung des Schlusskurses, Vorzeichen entscheidet
002360*         Gewinn- oder Verlusttag
002370     05      C18-CHANGE            PIC S9(06)V9(04) COMP.
002380     05      C18-GAIN              PIC S9(06)V9(04) COMP.
002390     05      C18-LOSS              PIC S9(06)V9(04) COMP.
002400*    ---> Relative Strength = Avg.Gain / Avg.Loss
002410     05      C18-RS                PIC S9(04)V9(04) COMP.
002420*    ---> Zwischenwert 100/(1+RS) vor der Subtraktion von 100
002430     05      C18-INNERDIV          PIC S9(04)V9(04) COMP.
002440     05      C18-RSI               PIC S9(04)V9(04) COMP.
002450*    ---> laufende OBV-Summe, vorzeichenbehaftetes Volumen
002460     05      C18-OBV               PIC S9(15)        COMP.
002470
002480*---------------------------------------------------------------*
002490* Display-Felder: Praefix D
002500*---------------------------------------------------------------*
002510 01          DISPLAY-FELDER.
002520*    ---> derzeit ungenutzt, bleibt fuer Adhoc-DISPLAYs bei der
002530*         Fehlersuche stehen (siehe aeltere Versionen dieses Pgms)
002540     05      D-NUM4               PIC -9(04).
002550
002560*---------------------------------------------------------------*
002570* Felder mit konstantem Inhalt: Praefix K
002580*---------------------------------------------------------------*
002590 01          KONSTANTE-FELDER.
002600*    ---> Programmname fuer DISPLAY-Meldungen und die WHEN OTHER-
002610*         Fehlerausgabe, siehe A100-STEUERUNG
002620     05      K-MODUL              PIC X(08)  VALUE "STGCAL0M".
002630
002640*---------------------------------------------------------------*
002650* weitere Arbeitsfelder: Praefix W
002660*---------------------------------------------------------------*
002670 01          WORK-FELDER.
002680*    ---> Indikatorname aus LCH-INDICATOR-NAME, vor dem EVALUATE
002690*         in Grossbuchstaben gewandelt (siehe A100-STEUERUNG)
002700     05      W-IND-NAME           PIC X(16).
002710*    ---> Sicht auf die ersten 4 Byte, fuer die Fehlermeldung bei
002720*         unbekanntem Namen (siehe A100-STEUERUNG, WHEN OTHER)
002730     05      W-IND-NAME-R REDEFINES W-IND-NAME.
002740        10   W-IND-PREFIX         PIC X(04).
002750        10                        PIC X(12).
002760
002770*---------------------------------------------------------------*
002780* MACD-Zwischentabellen -- je ein EMA-Lauf 12/26, bevor
002790* CAL-RESULT-TABLE mit der Differenz gefuellt wird
002800*---------------------------------------------------------------*
002810*---------------------------------------------------------------*
002820* Zwischenablage der EMA(12)-Reihe, solange der EMA(26)-Lauf die
002830* CAL-RESULT-TABLE fuer sich braucht -- siehe S400-CALC-MACD.
002840* Gleicher Aufbau wie CRT-ENTRY, aber ohne die fuer MACD unnoetigen
002850* Felder CRT-INDICATOR-TYPE/CRT-PERIOD.
002860*---------------------------------------------------------------*
002870 01          EMA12-RESULT.
002880*    ---> Anzahl belegter ES12-ENTRY, analog zu CRT-REC-COUNT
002890     05      ES12-REC-COUNT       PIC S9(04) COMP.
002900     05      ES12-ENTRY OCCURS 1 TO 5000 TIMES
002910                 DEPENDING ON ES12-REC-COUNT
002920                 INDEXED BY ES12-IDX.
002930        10   ES12-IND-DATE        PIC 9(08).
002940*           ---> Datumssicht, fuer die Gegenprobe in S430-MACD-ONE
002950        10   ES12-IND-DATE-R REDEFINES ES12-IND-DATE.
002960           15 ES12-IND-CCYY        PIC 9(04).
002970           15 ES12-IND-MM          PIC 9(02).
002980           15 ES12-IND-DD          PIC 9(02).
002990*           ---> EMA(12)-Wert des Tages, uebernommen aus
003000*                CRT-IND-VALUE vor dessen Wiederverwendung
003010        10   ES12-VALUE           PIC S9(04)V9(06) COMP.
003020
003030*---------------------------------------------------------------*
003040* Zwischenablage der EMA(26)-Reihe -- Gegenstueck zu EMA12-RESULT,
003050* siehe dort.
003060*---------------------------------------------------------------*
003070 01          EMA26-RESULT.
003080     05      ES26-REC-COUNT       PIC S9(04) COMP.
003090     05      ES26-ENTRY OCCURS 1 TO 5000 TIMES
003100                 DEPENDING ON ES26-REC-COUNT
003110                 INDEXED BY ES26-IDX.
003120        10   ES26-IND-DATE        PIC 9(08).
003130*           ---> Datumssicht, fuer die Gegenprobe in S430-MACD-ONE
003140        10   ES26-IND-DATE-R REDEFINES ES26-IND-DATE.
003150           15 ES26-IND-CCYY        PIC 9(04).
003160           15 ES26-IND-MM          PIC 9(02).
003170           15 ES26-IND-DD          PIC 9(02).
003180        10   ES26-VALUE           PIC S9(04)V9(06) COMP.
003190
003200 LINKAGE SECTION.
003210*---------------------------------------------------------------*
003220* Copy-Module: Uebergabebereich und Dateilayouts der Kurs- und
003230* Ergebnishistorie -- kommen per CALL aus STGDRV0O bzw. STGSIG0M
003240*---------------------------------------------------------------*
003250*    ---> LINK-CAL-HDR: Uebergabekopf mit Indikatorname/Symbol/RC
003260     COPY    STGLNKC.
003270*    ---> STOCK-DATA-TABLE: Kurshistorie, von STGDRV0O eingelesen
003280     COPY    STGDATC.
003290*    ---> CAL-RESULT-TABLE: hier zu fuellende Ergebnistabelle
003300     COPY    STGANLC.
003310
003320*    ---> Reihenfolge entspricht dem CALL-Statement in STGDRV0O/
003330*         STGSIG0M, siehe dort
003340 PROCEDURE DIVISION USING LINK-CAL-HDR
003350                          STOCK-DATA-TABLE
003360                          CAL-RESULT-TABLE.
003370
003380*---------------------------------------------------------------*
003390* Steuerungs-Section -- Dispatch nach Indikatorname
003400*
003410*              Eingabe: LCH-INDICATOR-NAME, STOCK-DATA-TABLE.
003420*              Ausgabe: CAL-RESULT-TABLE, LCH-RETURN-CODE.
003430*              Ablauf: Name gross wandeln, per EVALUATE auf die
003440*              passende Rechensection verzweigen, danach sofort
003450*              EXIT PROGRAM -- dieses Modul bearbeitet pro CALL
003460*              genau einen Indikatornamen.
003470*---------------------------------------------------------------*
003480 A100-STEUERUNG SECTION.
003490 A100-00.
003500     IF  SHOW-VERSION
003510         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
003520         STOP RUN
003530     END-IF
003540
003550     MOVE ZERO               TO LCH-RETURN-CODE
003560     MOVE ZERO               TO CRT-REC-COUNT
003570     MOVE LCH-INDICATOR-NAME TO W-IND-NAME
003580*    ---> Gross-/Kleinschreibung im Parameterlisteneintrag soll
003590*         keine Rolle spielen, siehe PARM-FILE in STGDRV0O
003600     INSPECT W-IND-NAME CONVERTING
003610        "abcdefghijklmnopqrstuvwxyz"
003620     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003630
003640*    ---> Periode wird hier, im Dispatch, aus dem Namen abgeleitet
003650*         und nicht erst in der jeweiligen S1nn/S2nn-Section --
003660*         so bleibt z.B. S100-CALC-SMA fuer SMA_20 UND SMA_50
003670*         unveraendert wiederverwendbar
003680     EVALUATE W-IND-NAME
003690**       ---> 20-Tage-Durchschnitt, kurzfristiger Trend
003700         WHEN "SMA_20"
003710             MOVE 20 TO C4-PERIOD
003720             PERFORM S100-CALC-SMA
003730**       ---> 50-Tage-Durchschnitt, mittelfristiger Trend
003740         WHEN "SMA_50"
003750             MOVE 50 TO C4-PERIOD
003760             PERFORM S100-CALC-SMA
003770**       ---> schnelle Seite des MACD-Indikators, hier einzeln
003780**            abrufbar fuer den Fall, dass der Aufrufer nur den
003790**            EMA(12) ohne vollen MACD-Lauf braucht
003800         WHEN "EMA_12"
003810             MOVE 12 TO C4-PERIOD
003820             PERFORM S200-CALC-EMA
003830**       ---> langsame Seite des MACD-Indikators, ebenfalls einzeln
003840**            abrufbar
003850         WHEN "EMA_26"
003860             MOVE 26 TO C4-PERIOD
003870             PERFORM S200-CALC-EMA
003880**       ---> Standardperiode 14 Tage (Wilder), siehe S300-CALC-RSI
003890         WHEN "RSI_14"
003900             MOVE 14 TO C4-PERIOD
003910             PERFORM S300-CALC-RSI
003920         WHEN "MACD"
003930**           ---> Periode fuer MACD steht fest (12/26 intern),
003940**                kein MOVE auf C4-PERIOD hier noetig
003950             PERFORM S400-CALC-MACD
003960**       ---> keine eigene Periode -- Volumen-Vorzeichenlogik
003970         WHEN "OBV"
003980             PERFORM S500-CALC-OBV
003990**       ---> unbekannter Name: keine Section gerufen, nur RC
004000**            gesetzt und Hinweis ausgegeben, siehe Kopf K-MODUL
004010         WHEN OTHER
004020             SET LCH-RC-UNKNOWN TO TRUE
004030             DISPLAY K-MODUL ": unbek. Indikatorname, Praefix "
004040                      W-IND-PREFIX
004050     END-EVALUATE
004060
004070*    ---> EXIT PROGRAM statt STOP RUN: STGCAL0M ist ein Unterprogramm
004080*         und kehrt zum Aufrufer zurueck, anstatt den ganzen
004090*         Batchlauf zu beenden
004100     EXIT PROGRAM
004110     .
004120 A100-99.
004130     EXIT.
004140
004150*---------------------------------------------------------------*
004160* SMA -- gleitender Durchschnitt ueber C4-PERIOD Handelstage
004170*
004180*              Eingabe: C4-PERIOD, STOCK-DATA-TABLE.
004190*              Ausgabe: CRT-ENTRY, ein Satz je Tag ab Tag
004200*              C4-PERIOD (Index 1 = aeltester Tag).
004210*---------------------------------------------------------------*
004220 S100-CALC-SMA SECTION.
004230 S100-00.
004240     IF  SDT-REC-COUNT < C4-PERIOD
004250**       ---> zu wenig Historie: keine Ausgabe
004260         EXIT SECTION
004270     END-IF
004280
004290     PERFORM S110-SMA-ONE
004300         VARYING C4-I1 FROM C4-PERIOD BY 1
004310            UNTIL C4-I1 > SDT-REC-COUNT
004320     .
004330 S100-99.
004340     EXIT.
004350
004360*              Berechnet einen SMA-Wert fuer Tag C4-I1: Summe der
004370*              letzten C4-PERIOD Schlusskurse (C4-START bis C4-I1)
004380*              durch C4-PERIOD, auf 4 Nachkommastellen gerundet.
004390 S110-SMA-ONE SECTION.
004400 S110-00.
004410     MOVE ZERO TO C18-SUM
004420**   ---> Fensteranfang: C4-PERIOD Tage rueckwaerts von C4-I1
004430     COMPUTE C4-START = C4-I1 - C4-PERIOD + 1
004440
004450     PERFORM S120-SMA-SUM
004460         VARYING C4-I2 FROM C4-START BY 1
004470            UNTIL C4-I2 > C4-I1
004480
004490**   ---> Durchschnitt auf 4 Nachkommastellen gerundet
004500     COMPUTE C18-CALC-VAL ROUNDED = C18-SUM / C4-PERIOD
004510
004520**   ---> naechste freie Zeile in CAL-RESULT-TABLE fuellen
004530     ADD 1 TO CRT-REC-COUNT
004540     MOVE SDT-TRADE-DATE(C4-I1) TO CRT-IND-DATE(CRT-REC-COUNT)
004550     MOVE "SMA" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
004560     MOVE C4-PERIOD              TO CRT-PERIOD(CRT-REC-COUNT)
004570     MOVE C18-CALC-VAL TO CRT-IND-VALUE(CRT-REC-COUNT)
004580     .
004590 S110-99.
004600     EXIT.
004610
004620*              Ein Summand der SMA-Fensterbildung -- wird C4-PERIOD
004630*              mal je SMA-Wert gerufen, siehe S110-SMA-ONE.
004640 S120-SMA-SUM SECTION.
004650 S120-00.
004660     ADD SDT-CLOSE-PRICE(C4-I2) TO C18-SUM
004670     .
004680 S120-99.
004690     EXIT.
004700
004710*---------------------------------------------------------------*
004720* EMA -- exponentiell gewichteter Durchschnitt, Startwert = SMA
004730* der ersten C4-PERIOD Schlusskurse.  Der ungerundete Wert von
004740* C18-EMA-RAW wird weitergetragen, gerundet wird erst fuer die
004750* Ausgabe (C18-CALC-VAL) -- so war es in der Fachlogik immer,
004760* NICHT auf vollen Rundungsgleichlauf umstellen (hb, C.01.00).
004770*
004780*              Eingabe: C4-PERIOD, STOCK-DATA-TABLE.
004790*              Ausgabe: CRT-ENTRY, ein Satz je Tag ab Tag
004800*              C4-PERIOD; wird auch von S400-CALC-MACD zweimal
004810*              (Periode 12 und 26) aufgerufen und danach in die
004820*              EMA12-RESULT/EMA26-RESULT-Tabellen kopiert.
004830*---------------------------------------------------------------*
004840 S200-CALC-EMA SECTION.
004850 S200-00.
004860     MOVE ZERO TO CRT-REC-COUNT
004870**   ---> ohne mindestens C4-PERIOD Kurstage kann kein Startwert
004880**        (S210-EMA-SEED) gebildet werden
004890     IF  SDT-REC-COUNT < C4-PERIOD
004900         EXIT SECTION
004910     END-IF
004920
004930*    ---> Glaettungsfaktor nach Standardformel 2/(Periode+1),
004940*         auf 6 Nachkommastellen gerundet (siehe A.01.00)
004950     COMPUTE C18-MULT ROUNDED = 2 / (C4-PERIOD + 1)
004960
004970**   ---> erster Satz (Startwert), dann die Folgewerte
004980     PERFORM S210-EMA-SEED
004990
005000     IF  SDT-REC-COUNT > C4-PERIOD
005010         PERFORM S220-EMA-ONE
005020             VARYING C4-I1 FROM C4-PERIOD BY 1
005030                UNTIL C4-I1 > SDT-REC-COUNT
005040     END-IF
005050     .
005060 S200-99.
005070     EXIT.
005080
005090*              Startwert der EMA-Reihe: einfacher SMA der ersten
005100*              C4-PERIOD Schlusskurse, als erster CRT-ENTRY
005110*              geschrieben und als C18-EMA-PREV fuer S220-EMA-ONE
005120*              vorgemerkt.
005130 S210-EMA-SEED SECTION.
005140 S210-00.
005150     MOVE ZERO TO C18-SUM
005160**   ---> S120-SMA-SUM wird hier zweitverwertet: der EMA-Startwert
005170**        ist per Definition nichts anderes als der SMA der ersten
005180**        C4-PERIOD Tage
005190     PERFORM S120-SMA-SUM
005200         VARYING C4-I2 FROM 1 BY 1
005210            UNTIL C4-I2 > C4-PERIOD
005220
005230     COMPUTE C18-CALC-VAL ROUNDED = C18-SUM / C4-PERIOD
005240**   ---> Startwert ungerundet fuer die Rekursion vormerken
005250     MOVE C18-CALC-VAL TO C18-EMA-PREV
005260
005270     ADD 1 TO CRT-REC-COUNT
005280     MOVE SDT-TRADE-DATE(C4-PERIOD) TO CRT-IND-DATE(CRT-REC-COUNT)
005290     MOVE "EMA" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
005300     MOVE C4-PERIOD                  TO CRT-PERIOD(CRT-REC-COUNT)
005310     MOVE C18-CALC-VAL TO CRT-IND-VALUE(CRT-REC-COUNT)
005320     .
005330 S210-99.
005340     EXIT.
005350
005360*              Ein Folgewert der EMA-Reihe: EMA(heute) = Kurs(heute)
005370*              * C18-MULT + EMA(gestern, ungerundet) * (1 - C18-MULT).
005380 S220-EMA-ONE SECTION.
005390 S220-00.
005400**   ---> C4-I1 laeuft hier ab C4-PERIOD + 1, da S200-00 den
005410**        ersten Folgewert erst ab "groesser C4-PERIOD" performt
005420     IF  C4-I1 = C4-PERIOD
005430         EXIT SECTION
005440     END-IF
005450
005460**   ---> eigentliche EMA-Rekursion, siehe Bannerkommentar oben
005470     COMPUTE C18-EMA-RAW =
005480             SDT-CLOSE-PRICE(C4-I1) * C18-MULT +
005490             C18-EMA-PREV * (1 - C18-MULT)
005500     COMPUTE C18-CALC-VAL ROUNDED = C18-EMA-RAW
005510**   ---> ungerundeten Wert weitertragen, siehe Hinweis vor
005520**        S200-CALC-EMA -- NICHT C18-CALC-VAL hier zuweisen
005530     MOVE C18-EMA-RAW TO C18-EMA-PREV
005540
005550     ADD 1 TO CRT-REC-COUNT
005560     MOVE SDT-TRADE-DATE(C4-I1) TO CRT-IND-DATE(CRT-REC-COUNT)
005570     MOVE "EMA" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
005580     MOVE C4-PERIOD              TO CRT-PERIOD(CRT-REC-COUNT)
005590     MOVE C18-CALC-VAL TO CRT-IND-VALUE(CRT-REC-COUNT)
005600     .
005610 S220-99.
005620     EXIT.
005630
005640*---------------------------------------------------------------*
005650* RSI -- Wilder-Glaettung ueber C4-PERIOD Handelstage.  ACHTUNG
005660* (C.01.00, Anno SSFNEW-203): der letzte moegliche Glaettungs-
005670* schritt wird absichtlich NICHT ausgegeben, siehe S302-RSI-ONE.
005680*
005690*              Eingabe: C4-PERIOD, STOCK-DATA-TABLE.
005700*              Ausgabe: CRT-ENTRY, ein Satz je Glaettungsschritt.
005710*              Ablauf: Startdurchschnitt (S301-RSI-SEED) aus den
005720*              ersten C4-PERIOD Tagesaenderungen, danach Wilder-
005730*              Folgeschritte (S302-RSI-ONE) bis C4-GL-LIMIT.
005740*---------------------------------------------------------------*
005750 S300-CALC-RSI SECTION.
005760 S300-00.
005770     MOVE ZERO TO CRT-REC-COUNT
005780     IF  SDT-REC-COUNT < C4-PERIOD + 1
005790         EXIT SECTION
005800     END-IF
005810
005820*    ---> SDT-REC-COUNT Kurse ergeben SDT-REC-COUNT - 1
005830*         Tagesaenderungen (C4-GL-COUNT); C4-GL-LIMIT ist davon
005840*         der letzte Index, den S302-RSI-ONE noch verarbeiten darf
005850*         -- bewusst EINEN weniger als C4-GL-COUNT, siehe C.01.00
005860     COMPUTE C4-GL-COUNT = SDT-REC-COUNT - 1
005870     COMPUTE C4-GL-LIMIT = C4-GL-COUNT - 1
005880
005890     PERFORM S301-RSI-SEED
005900
005910     IF  C4-PERIOD + 1 <= C4-GL-LIMIT
005920         PERFORM S302-RSI-ONE
005930             VARYING C4-I1 FROM C4-PERIOD + 1 BY 1
005940                UNTIL C4-I1 > C4-GL-LIMIT
005950     END-IF
005960     .
005970 S300-99.
005980     EXIT.
005990
006000*              Startdurchschnitt: einfacher Mittelwert der Gewinn-
006010*              bzw. Verlusttage ueber die ersten C4-PERIOD Aende-
006020*              rungen -- liefert KEINEN CRT-ENTRY, dient nur als
006030*              Basis fuer den ersten Wilder-Folgeschritt.
006040 S301-RSI-SEED SECTION.
006050 S301-00.
006060**   ---> Gewinnseite: Durchschnitt der Gewinntage der ersten
006070**        C4-PERIOD Tagesaenderungen
006080     MOVE ZERO TO C18-SUM
006090     PERFORM S303-RSI-GAIN-SUM
006100         VARYING C4-I2 FROM 1 BY 1
006110            UNTIL C4-I2 > C4-PERIOD
006120     COMPUTE C18-AVG-GAIN ROUNDED = C18-SUM / C4-PERIOD
006130
006140**   ---> Verlustseite: Durchschnitt der Verlusttage, spiegelbild-
006150**        lich zur Gewinnseite
006160     MOVE ZERO TO C18-SUM
006170     PERFORM S304-RSI-LOSS-SUM
006180         VARYING C4-I2 FROM 1 BY 1
006190            UNTIL C4-I2 > C4-PERIOD
006200     COMPUTE C18-AVG-LOSS ROUNDED = C18-SUM / C4-PERIOD
006210     .
006220 S301-99.
006230     EXIT.
006240
006250*              Summand der Startdurchschnittsbildung -- nur
006260*              positive Tagesaenderungen (Gewinntage) zaehlen.
006270 S303-RSI-GAIN-SUM SECTION.
006280 S303-00.
006290     COMPUTE C18-CHANGE =
006300             SDT-CLOSE-PRICE(C4-I2 + 1) - SDT-CLOSE-PRICE(C4-I2)
006310     IF  C18-CHANGE > 0
006320         ADD C18-CHANGE TO C18-SUM
006330     END-IF
006340     .
006350 S303-99.
006360     EXIT.
006370
006380*              Summand der Startdurchschnittsbildung -- nur
006390*              negative Tagesaenderungen (Verlusttage) zaehlen,
006400*              als positiver Betrag aufsummiert.
006410 S304-RSI-LOSS-SUM SECTION.
006420 S304-00.
006430     COMPUTE C18-CHANGE =
006440             SDT-CLOSE-PRICE(C4-I2 + 1) - SDT-CLOSE-PRICE(C4-I2)
006450     IF  C18-CHANGE < 0
006460         ADD 0 - C18-CHANGE TO C18-SUM
006470     END-IF
006480     .
006490 S304-99.
006500     EXIT.
006510
006520*              Ein Wilder-Folgeschritt: heutige Aenderung in Gewinn/
006530*              Verlust zerlegen, AVG-GAIN/AVG-LOSS per Wilder-Formel
006540*              ((alt*(Periode-1)+heute)/Periode) fortschreiben, RS
006550*              per S310-CALC-RS bestimmen, RSI = 100 - 100/(1+RS).
006560 S302-RSI-ONE SECTION.
006570 S302-00.
006580     COMPUTE C18-CHANGE =
006590             SDT-CLOSE-PRICE(C4-I1 + 1) - SDT-CLOSE-PRICE(C4-I1)
006600     IF  C18-CHANGE > 0
006610         MOVE C18-CHANGE TO C18-GAIN
006620         MOVE ZERO        TO C18-LOSS
006630     ELSE
006640         IF C18-CHANGE < 0
006650             MOVE ZERO         TO C18-GAIN
006660             COMPUTE C18-LOSS = 0 - C18-CHANGE
006670         ELSE
006680**           ---> unveraenderter Schlusskurs: weder Gewinn noch
006690**                Verlust, beide Seiten bleiben bei Null
006700             MOVE ZERO TO C18-GAIN
006710             MOVE ZERO TO C18-LOSS
006720         END-IF
006730     END-IF
006740
006750**   ---> Wilder-Glaettung: der alte Durchschnitt zaehlt
006760**        (Periode-1)-fach, der heutige Wert einfach -- dadurch
006770**        wirkt jeder neue Tag nur anteilig auf den Durchschnitt
006780     COMPUTE C18-AVG-GAIN ROUNDED =
006790         (C18-AVG-GAIN * (C4-PERIOD - 1) + C18-GAIN) / C4-PERIOD
006800     COMPUTE C18-AVG-LOSS ROUNDED =
006810         (C18-AVG-LOSS * (C4-PERIOD - 1) + C18-LOSS) / C4-PERIOD
006820
006830     PERFORM S310-CALC-RS
006840
006850**   ---> RSI = 100 - 100/(1+RS), siehe Bannerkommentar vor
006860**        S300-CALC-RSI
006870     COMPUTE C18-INNERDIV ROUNDED = 100 / (1 + C18-RS)
006880     COMPUTE C18-RSI = 100 - C18-INNERDIV
006890
006900     ADD 1 TO CRT-REC-COUNT
006910     MOVE SDT-TRADE-DATE(C4-I1 + 1) TO CRT-IND-DATE(CRT-REC-COUNT)
006920     MOVE "RSI" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
006930     MOVE C4-PERIOD                  TO CRT-PERIOD(CRT-REC-COUNT)
006940     MOVE C18-RSI TO CRT-IND-VALUE(CRT-REC-COUNT)
006950     .
006960 S302-99.
006970     EXIT.
006980
006990*---------------------------------------------------------------*
007000* Division-durch-Null-Schutz: AVG-LOSS = 0 zwingt RS auf 100,
007010* statt zu dividieren
007020*---------------------------------------------------------------*
007030 S310-CALC-RS SECTION.
007040 S310-00.
007050     IF  C18-AVG-LOSS = ZERO
007060         MOVE 100 TO C18-RS
007070     ELSE
007080         COMPUTE C18-RS ROUNDED = C18-AVG-GAIN / C18-AVG-LOSS
007090     END-IF
007100     .
007110 S310-99.
007120     EXIT.
007130
007140*---------------------------------------------------------------*
007150* MACD -- EMA(12) minus EMA(26), Periode wird immer mit 12
007160* geschrieben (so die urspr. Fachlogik, nicht 26 -- hb)
007170*
007180*              Eingabe: STOCK-DATA-TABLE.
007190*              Ausgabe: CRT-ENTRY, ein Satz je gemeinsamem Tag
007200*              beider EMA-Reihen.
007210*              Ablauf: EMA(12) und EMA(26) je ueber S200-CALC-EMA
007220*              rechnen, Ergebnis in EMA12-RESULT/EMA26-RESULT
007230*              zwischenspeichern (S200-CALC-EMA schreibt sonst in
007240*              dieselbe CAL-RESULT-TABLE und wuerde sich sonst
007250*              selbst ueberschreiben), dann Tag-fuer-Tag subtra-
007260*              hieren (S430-MACD-ONE) bis zur kuerzeren der beiden
007270*              Reihen (C4-MACD-COUNT).
007280*---------------------------------------------------------------*
007290 S400-CALC-MACD SECTION.
007300 S400-00.
007310     MOVE ZERO TO CRT-REC-COUNT
007320     IF  SDT-REC-COUNT < 26
007330         EXIT SECTION
007340     END-IF
007350
007360**   ---> erster Teillauf: schnelle Seite (12 Tage), Ergebnis
007370**        steht danach vorlaeufig in CAL-RESULT-TABLE
007380     MOVE 12 TO C4-PERIOD
007390     PERFORM S200-CALC-EMA
007400     MOVE ZERO TO ES12-REC-COUNT
007410     PERFORM S410-COPY-TO-EMA12
007420         VARYING C4-I1 FROM 1 BY 1
007430            UNTIL C4-I1 > CRT-REC-COUNT
007440
007450**   ---> zweiter Teillauf: langsame Seite (26 Tage) -- ueber-
007460**        schreibt CAL-RESULT-TABLE, die Seite 12 ist aber schon
007470**        gesichert (siehe S410-COPY-TO-EMA12)
007480     MOVE 26 TO C4-PERIOD
007490     PERFORM S200-CALC-EMA
007500     MOVE ZERO TO ES26-REC-COUNT
007510     PERFORM S420-COPY-TO-EMA26
007520         VARYING C4-I1 FROM 1 BY 1
007530            UNTIL C4-I1 > CRT-REC-COUNT
007540
007550*    ---> EMA(26) liefert wegen der laengeren Anlaufzeit immer
007560*         weniger (oder gleich viele) Saetze als EMA(12) -- die
007570*         kuerzere Reihe bestimmt, wie weit die Differenzbildung
007580*         gehen darf
007590     IF  ES12-REC-COUNT < ES26-REC-COUNT
007600         MOVE ES12-REC-COUNT TO C4-MACD-COUNT
007610     ELSE
007620         MOVE ES26-REC-COUNT TO C4-MACD-COUNT
007630     END-IF
007640
007650     MOVE ZERO TO CRT-REC-COUNT
007660     PERFORM S430-MACD-ONE
007670         VARYING C4-I1 FROM 1 BY 1
007680            UNTIL C4-I1 > C4-MACD-COUNT
007690     .
007700 S400-99.
007710     EXIT.
007720
007730*              Kopiert einen EMA(12)-Satz aus CAL-RESULT-TABLE in
007740*              die Zwischentabelle EMA12-RESULT, bevor CAL-RESULT-
007750*              TABLE fuer den EMA(26)-Lauf wiederverwendet wird.
007760 S410-COPY-TO-EMA12 SECTION.
007770 S410-00.
007780     ADD 1 TO ES12-REC-COUNT
007790     MOVE CRT-IND-DATE(C4-I1)  TO ES12-IND-DATE(ES12-REC-COUNT)
007800     MOVE CRT-IND-VALUE(C4-I1) TO ES12-VALUE(ES12-REC-COUNT)
007810     .
007820 S410-99.
007830     EXIT.
007840
007850*              Kopiert einen EMA(26)-Satz aus CAL-RESULT-TABLE in
007860*              die Zwischentabelle EMA26-RESULT.
007870 S420-COPY-TO-EMA26 SECTION.
007880 S420-00.
007890     ADD 1 TO ES26-REC-COUNT
007900     MOVE CRT-IND-DATE(C4-I1)  TO ES26-IND-DATE(ES26-REC-COUNT)
007910     MOVE CRT-IND-VALUE(C4-I1) TO ES26-VALUE(ES26-REC-COUNT)
007920     .
007930 S420-99.
007940     EXIT.
007950
007960*              Ein MACD-Wert: Differenz EMA(12) - EMA(26) fuer
007970*              denselben Handelstag, mit vorheriger Datumsgegen-
007980*              probe (siehe C.02.00).
007990 S430-MACD-ONE SECTION.
008000 S430-00.
008010**   ---> Gegenprobe: beide EMA-Reihen muessen Tag fuer Tag parallel
008020**        laufen (gleicher Startversatz, gleiche Historie); im
008030**        Fehlerfall nur Hinweis, Lauf wird nicht abgebrochen
008040     IF  ES12-IND-CCYY(C4-I1) NOT = ES26-IND-CCYY(C4-I1)
008050     OR  ES12-IND-MM(C4-I1)   NOT = ES26-IND-MM(C4-I1)
008060     OR  ES12-IND-DD(C4-I1)   NOT = ES26-IND-DD(C4-I1)
008070         DISPLAY K-MODUL ": EMA12/EMA26 Datum weicht ab, Index "
008080                  C4-I1
008090     END-IF
008100
008110     ADD 1 TO CRT-REC-COUNT
008120     MOVE ES12-IND-DATE(C4-I1)     TO CRT-IND-DATE(CRT-REC-COUNT)
008130     MOVE "MACD" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
008140*    ---> bewusst immer 12, nicht 26 -- siehe Bannerkommentar oben
008150     MOVE 12                        TO CRT-PERIOD(CRT-REC-COUNT)
008160     COMPUTE CRT-IND-VALUE(CRT-REC-COUNT) ROUNDED =
008170             ES12-VALUE(C4-I1) - ES26-VALUE(C4-I1)
008180     .
008190 S430-99.
008200     EXIT.
008210
008220*---------------------------------------------------------------*
008230* OBV -- laufende Summe, gesteuert durch Richtung des Schluss-
008240* kurses.  Wird mit INDICATOR-TYPE "SMA" (Platzhalter, siehe
008250* Kopf STGANLC) und PERIOD 1 geschrieben -- 1:1 aus der urspr.
008260* Fachlogik, NICHT auf "OBV" umstellen.
008270*
008280*              Eingabe: STOCK-DATA-TABLE.
008290*              Ausgabe: CRT-ENTRY, ein Satz je Tag ab Tag 2 (der
008300*              erste Tag hat keinen Vortag zum Vergleich).
008310*---------------------------------------------------------------*
008320 S500-CALC-OBV SECTION.
008330 S500-00.
008340     MOVE ZERO TO CRT-REC-COUNT
008350**   ---> ein Tag Historie reicht fuer OBV nicht aus -- es gibt
008360**        keinen Vortag zum Vergleich
008370     IF  SDT-REC-COUNT < 2
008380         EXIT SECTION
008390     END-IF
008400
008410**   ---> Summe startet bei Null, nicht beim ersten Volumenwert --
008420**        das entspricht der urspr. Fachlogik (siehe Bannerkommentar)
008430     MOVE ZERO TO C18-OBV
008440     PERFORM S510-OBV-ONE
008450         VARYING C4-I1 FROM 2 BY 1
008460            UNTIL C4-I1 > SDT-REC-COUNT
008470     .
008480 S500-99.
008490     EXIT.
008500
008510*              Ein OBV-Schritt: Volumen des Tages wird addiert,
008520*              wenn der Schlusskurs gegenueber dem Vortag steigt,
008530*              subtrahiert, wenn er faellt, unveraendert gelassen,
008540*              wenn er gleich bleibt.
008550 S510-OBV-ONE SECTION.
008560 S510-00.
008570     IF  SDT-CLOSE-PRICE(C4-I1) > SDT-CLOSE-PRICE(C4-I1 - 1)
008580         ADD SDT-VOLUME(C4-I1) TO C18-OBV
008590     ELSE
008600         IF SDT-CLOSE-PRICE(C4-I1) < SDT-CLOSE-PRICE(C4-I1 - 1)
008610             SUBTRACT SDT-VOLUME(C4-I1) FROM C18-OBV
008620         END-IF
008630**       ---> Kurs unveraendert: C18-OBV bleibt unangetastet stehen
008640     END-IF
008650
008660     ADD 1 TO CRT-REC-COUNT
008670     MOVE SDT-TRADE-DATE(C4-I1) TO CRT-IND-DATE(CRT-REC-COUNT)
008680     MOVE "SMA" TO CRT-INDICATOR-TYPE(CRT-REC-COUNT)
008690     MOVE 1                      TO CRT-PERIOD(CRT-REC-COUNT)
008700     MOVE C18-OBV TO CRT-IND-VALUE(CRT-REC-COUNT)
008710     .
008720 S510-99.
008730     EXIT.
