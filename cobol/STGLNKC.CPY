000100*----------------------------------------------------------------*
000110* STGLNKC  --  LINK-REC-Koepfe fuer die Untermodulaufrufe
000120*              STGCAL0M und STGSIG0M (Aufbau wie bei SSFNEW
000130*              ueblich: fester Kopf mit Rueckgabecode, dahinter
000140*              die eigentlichen Nutzdaten).
000150*----------------------------------------------------------------*
000160 01  LINK-CAL-HDR.
000170     05  LCH-SYMBOL               PIC X(10).
000180*            Indikatorname aus der Parameterliste, z.B. SMA_20,
000190*            EMA_12, RSI_14, MACD, OBV -- wird in STGCAL0M auf
000200*            Grossschreibung normiert ausgewertet.
000210     05  LCH-INDICATOR-NAME       PIC X(16).
000220     05  LCH-RETURN-CODE          PIC S9(04) COMP.
000230*            0    = OK, Ergebnis (ggf. leer) steht in CAL-RESULT-
000240*                   TABLE
000250*            100  = unbekannter Indikatorname -- kein Fehler, nur
000260*                   leeres Ergebnis fuer diesen Namen
000270         88  LCH-RC-OK                VALUE ZERO.
000280         88  LCH-RC-UNKNOWN            VALUE 100.
000290*
000300 01  LINK-SIG-HDR.
000310     05  LSH-SYMBOL               PIC X(10).
000320     05  LSH-RETURN-CODE          PIC S9(04) COMP.
000330*            0   = OK (ggf. leere SIG-RESULT-TABLE, < 50 Saetze)
000340         88  LSH-RC-OK                VALUE ZERO.
