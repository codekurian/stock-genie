000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.   STGSIG0M.
000130
000140 AUTHOR.       H. BRANDSTETTER.
000150
000160 INSTALLATION. AKQ-EVAL DATENVERARBEITUNG.
000170
000180 DATE-WRITTEN. 22.01.91.
000190
000200 DATE-COMPILED.
000210
000220 SECURITY.     NUR FUER INTERNEN GEBRAUCH.
000230
000240*---------------------------------------------------------------*
000250* Letzte Aenderung :: 2006-09-01
000260* Letzte Version   :: B.03.00
000270* Kurzbeschreibung :: Handelssignale SMA/RSI/MACD/OVERALL aus den
000280*                      Indikatorwerten von STGCAL0M.  Wird von
000290*                      STGDRV0O einmal je Symbol gerufen.
000300* Auftrag          :: SSFNEW-114 SSFNEW-203
000310*                      12345678901234567
000320* Aenderungen (Version und Datum in Variable K-MODUL aendern)
000330*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000340*---------------------------------------------------------------*
000350* Vers. | Datum    | von | Kommentar                             *
000360*-------|----------|-----|---------------------------------------*
000370*A.00.00|1991-01-22| hb  | Neuerstellung, SMA- und RSI-Signal
000380*A.01.00|1993-06-14| kl  | MACD-Signal ergaenzt (S300-MACD-SIGNAL)
000390*B.00.00|1998-12-11| kl  | Jahr-2000-Umstellung Datumsfelder
000400*B.01.00|2003-11-18| rm  | OVERALL zaehlt nur ges. Einzelsignale,
000410*       |          |     | nicht mehr fest alle drei -- SSFNEW-203
000420*       |          |     | Fachvorgabe
000430*B.02.00|2004-03-09| hb  | Vergleich BUY/SELL jetzt ueber 1. Byte
000440*       |          |     | (wie SGN-SIGNAL-VALUE-R in STGSGNC)
000450*B.03.00|2006-09-01| kl  | Kommentierung durchgaengig nachgezogen,
000460*       |          |     | keine Rechen-/Signallogik geaendert
000470*B.03.01|2007-04-19| rm  | Wartungshinweis und Grenzen-Abschnitt
000480*       |          |     | im Kopf ergaenzt (Positionsbezug der
000490*       |          |     | vier SIG-RESULT-TABLE-Saetze betont)
000500*B.03.02|2008-11-03| hb  | Kommentar zu CAL-RESULT-TABLE als
000510*       |          |     | Einweg-Puffer bei B1nn-CALL-xxx praezi-
000520*       |          |     | siert, keine Aenderung am Ablauf
000530*B.03.03|2010-02-08| kl  | Rechenbeispiel OVERALL im Kopf ergaenzt
000540*       |          |     | nach Rueckfrage der Fachabteilung, wie
000550*       |          |     | ein fehlendes Einzelsignal OVERALL
000560*       |          |     | beeinflusst
000570*B.03.04|2011-07-22| hb  | Testhinweis im Kopf ergaenzt (Mindest-
000580*       |          |     | historie fuer vollstaendigen Testlauf)
000590*B.03.05|2013-10-09| rm  | Kommentare zu den vier B1nn-CALL-xxx-
000600*       |          |     | Sections angeglichen (einheitlicher
000610*       |          |     | Verweis auf B100-CALL-SMA20)
000620*---------------------------------------------------------------*
000630*---------------------------------------------------------------*
000640* Programmbeschreibung
000650* --------------------
000660*---------------------------------------------------------------*
000670* LINK-SIG-HDR nennt das Symbol, STOCK-DATA-TABLE liefert die
000680* vollstaendige Kurshistorie.  Liegen weniger als 50 Handelstage
000690* vor, bleibt SIG-RESULT-TABLE leer (kein Fehler).  Sonst werden
000700* ueber CALL STGCAL0M die Indikatoren SMA_20, SMA_50, RSI_14 und
000710* MACD ermittelt und je nach Verfuegbarkeit die Einzelsignale
000720* SMA/RSI/MACD gebildet; OVERALL wird IMMER geschrieben und zaehlt
000730* nur die Einzelsignale, die tatsaechlich gesetzt werden konnten.
000740*
000750* Signalregeln im Einzelnen
000760* --------------------------
000770* SMA   -- BUY  wenn SMA20 > SMA50 UND aktueller Kurs > SMA20
000780*           (junger Aufwaertstrend, Kurs bereits darueber)
000790*           SELL wenn SMA20 < SMA50 UND aktueller Kurs < SMA20
000800*           (junger Abwaertstrend, Kurs bereits darunter)
000810*           sonst HOLD
000820* RSI   -- SELL wenn RSI > 70 (ueberkauft)
000830*           BUY  wenn RSI < 30 (ueberverkauft)
000840*           sonst HOLD
000850* MACD  -- BUY  wenn MACD-Wert > Null, sonst SELL (kein HOLD)
000860* OVERALL -- Mehrheitsentscheid ueber die tatsaechlich gesetzten
000870*           Einzelsignale (S410/S420/S430-COUNT-xxx); bei
000880*           Gleichstand HOLD.  Wird IMMER geschrieben, auch wenn
000890*           kein einziges Einzelsignal zustandekam (dann HOLD,
000900*           da C4-BUY-COUNT = C4-SELL-COUNT = 0).
000910*
000920* Dieses Programm schreibt selbst keine Dateien -- STGDRV0O holt
000930* die Ergebnisse aus SIG-RESULT-TABLE und schreibt sie zusammen
000940* mit den Indikatorwerten in TECH-ANALYSIS-FILE.
000950*
000960* Wartungshinweis
000970* ----------------
000980* Ein neues Einzelsignal braucht: (1) einen B1nn-CALL STGCAL0M
000990* fuer den zugrundeliegenden Indikator, (2) eine neue S1nn-Section
001000* mit der Signalregel, (3) einen Eintrag in S400-OVERALL-SIGNAL
001010* (S4nn-COUNT-xxx) sowie in SRT-SIGNAL-KEY der Wert in STGSGNC.
001020* Die Reihenfolge der vier Saetze in SIG-RESULT-TABLE (SMA, RSI,
001030* MACD, OVERALL) ist feste Fachvorgabe -- STGDRV0O wertet sie
001040* positionsbezogen aus, NICHT per Suche ueber SRT-SIGNAL-KEY.
001050*
001060* Grenzen
001070* -------
001080* Ohne mindestens 50 Handelstage wird gar kein Signal ermittelt,
001090* SIG-RESULT-TABLE bleibt komplett leer -- auch kein OVERALL-Satz.
001100* Das unterscheidet sich bewusst vom sonstigen OVERALL-Verhalten
001110* (das sonst immer geschrieben wird, siehe oben).
001120*
001130* Rechenbeispiel OVERALL (zur Verstaendigung, keine Testdaten)
001140* ----------------------------------------------------------------
001150* SMA-Signal gesetzt = BUY, RSI-Signal gesetzt = HOLD, MACD-Signal
001160* NICHT verfuegbar (z.B. Historie zu kurz fuer EMA(26)):
001170*    C4-BUY-COUNT  = 1   (nur SMA zaehlt fuer BUY)
001180*    C4-SELL-COUNT = 0
001190*    -> OVERALL = BUY, obwohl nur EIN Einzelsignal vorlag
001200* Dasselbe Beispiel mit RSI-Signal = SELL statt HOLD:
001210*    C4-BUY-COUNT  = 1, C4-SELL-COUNT = 1  -> OVERALL = HOLD
001220*
001230* Verhaeltnis zu STGCAL0M
001240* ------------------------
001250* STGSIG0M ruft STGCAL0M viermal hintereinander mit je einem
001260* Indikatornamen -- jeder CALL ist in sich abgeschlossen, es gibt
001270* keinen gemeinsamen Zustand zwischen den vier Laeufen ausser der
001280* unveraenderten STOCK-DATA-TABLE.  CAL-RESULT-TABLE wird dabei
001290* pro CALL komplett neu gefuellt, vorherige Werte sind danach
001300* bedeutungslos (nicht wie in STGCAL0M selbst, wo EMA12-RESULT/
001310* EMA26-RESULT innerhalb EINES CALLs zwischengespeichert werden).
001320*
001330* Testhinweise
001340* -------------
001350* Fuer einen vollstaendigen Testlauf (alle vier Einzelsignale UND
001360* OVERALL gesetzt) werden mindestens 50 Handelstage mit staerker
001370* schwankenden Schlusskursen gebraucht, sonst bleibt MACD bzw. RSI
001380* wegen zu kurzer Vorlaufzeit auf "nicht verfuegbar" stehen und nur
001390* SMA/OVERALL werden geschrieben.
001400*
001410* Abgrenzung zu STGDRV0O
001420* ------------------------
001430* STGSIG0M entscheidet nur BUY/SELL/HOLD je Symbol fuer den
001440* JUENGSTEN Handelstag der uebergebenen Historie -- es gibt keine
001450* Signalreihe ueber die Zeit wie bei den Indikatoren selbst
001460* (SMA/EMA/RSI/MACD aus STGCAL0M liefern einen Wert PRO TAG).
001470* STGDRV0O ruft STGSIG0M daher auch nur EINMAL je Symbol auf,
001480* nicht wie STGCAL0M einmal je Indikatorname.
001490*---------------------------------------------------------------*
001500*---------------------------------------------------------------*
001510
001520 ENVIRONMENT DIVISION.
001530 CONFIGURATION SECTION.
001540 SPECIAL-NAMES.
001550*    ---> UPSI-0 wie in STGCAL0M/STGDRV0O, siehe dort
001560     C01 IS TOP-OF-FORM
001570     UPSI-0 ON STATUS IS SHOW-VERSION
001580*    ---> fuer dieses Pgm derzeit ungenutzt, aus Einheitlichkeit
001590*         mit den Schwesterprogrammen mitgefuehrt
001600     CLASS ALPHNUM IS "0123456789"
001610                      "abcdefghijklmnopqrstuvwxyz"
001620                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001630                      " .,;-_!$%&/=*+".
001640
001650 INPUT-OUTPUT SECTION.
001660*    ---> keine eigenen Dateien -- siehe Programmbeschreibung
001670 FILE-CONTROL.
001680
001690 DATA DIVISION.
001700 FILE SECTION.
001710
001720 WORKING-STORAGE SECTION.
001730*---------------------------------------------------------------*
001740* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001750*---------------------------------------------------------------*
001760 01          COMP-FELDER.
001770*    ---> Zaehler fuer S400-OVERALL-SIGNAL, siehe dort
001780     05      C4-BUY-COUNT         PIC S9(04) COMP.
001790     05      C4-SELL-COUNT        PIC S9(04) COMP.
001800
001810*---------------------------------------------------------------*
001820* Rechenfelder: Praefix C18, hier die letzten Indikatorwerte aus
001830* den vier CALL STGCAL0M sowie der aktuelle Schlusskurs
001840*---------------------------------------------------------------*
001850 01          RECHEN-FELDER.
001860*    ---> letzter SMA(20)-Wert der Kursreihe, aus B100-CALL-SMA20
001870     05      C18-SMA20-VAL         PIC S9(04)V9(06) COMP.
001880*    ---> letzter SMA(50)-Wert der Kursreihe, aus B110-CALL-SMA50
001890     05      C18-SMA50-VAL         PIC S9(04)V9(06) COMP.
001900*    ---> letzter RSI(14)-Wert der Kursreihe, aus B120-CALL-RSI14
001910     05      C18-RSI-VAL           PIC S9(04)V9(06) COMP.
001920*    ---> letzter MACD-Wert der Kursreihe, aus B130-CALL-MACD
001930     05      C18-MACD-VAL          PIC S9(04)V9(06) COMP.
001940*    ---> Schlusskurs des juengsten Handelstages, fuer den
001950*         Signallauf vorgehalten (siehe A100-00)
001960     05      C18-CURR-PRICE        PIC S9(06)V9(04) COMP.
001970
001980*---------------------------------------------------------------*
001990* Display-Felder: Praefix D
002000*---------------------------------------------------------------*
002010 01          DISPLAY-FELDER.
002020*    ---> derzeit ungenutzt, fuer Adhoc-DISPLAYs bei der
002030*         Fehlersuche vorgehalten
002040     05      D-NUM4                PIC -9(04).
002050
002060*---------------------------------------------------------------*
002070* Felder mit konstantem Inhalt: Praefix K
002080*---------------------------------------------------------------*
002090 01          KONSTANTE-FELDER.
002100*    ---> Programmname fuer DISPLAY-Meldungen
002110     05      K-MODUL               PIC X(08) VALUE "STGSIG0M".
002120
002130*---------------------------------------------------------------*
002140* Conditional-Felder: Verfuegbarkeit der Einzelindikatoren und
002150* ob das jeweilige Einzelsignal tatsaechlich gesetzt wurde --
002160* beides wird in S400-OVERALL-SIGNAL abgefragt
002170*---------------------------------------------------------------*
002180 01          SCHALTER.
002190*    ---> jeder der vier CALL STGCAL0M setzt seinen eigenen
002200*         Schalter, wenn CRT-REC-COUNT > Null zurueckkommt
002210     05      SMA20-STATUS          PIC S9(04) COMP.
002220         88  SMA20-VERFUEGBAR          VALUE 1.
002230     05      SMA50-STATUS          PIC S9(04) COMP.
002240         88  SMA50-VERFUEGBAR          VALUE 1.
002250     05      RSI-STATUS            PIC S9(04) COMP.
002260         88  RSI-VERFUEGBAR            VALUE 1.
002270     05      MACD-STATUS           PIC S9(04) COMP.
002280         88  MACD-VERFUEGBAR           VALUE 1.
002290*    ---> wird erst in S100/S200/S300-xxx-SIGNAL gesetzt, NICHT
002300*         schon wenn der Indikator selbst verfuegbar ist -- SMA
002310*         z.B. braucht SMA20 UND SMA50 zusammen
002320     05      SMA-SIG-STATUS        PIC S9(04) COMP.
002330         88  SMA-SIG-GESETZT           VALUE 1.
002340     05      RSI-SIG-STATUS        PIC S9(04) COMP.
002350         88  RSI-SIG-GESETZT           VALUE 1.
002360     05      MACD-SIG-STATUS       PIC S9(04) COMP.
002370         88  MACD-SIG-GESETZT          VALUE 1.
002380
002390*---------------------------------------------------------------*
002400* weitere Arbeitsfelder: Praefix W -- Kopf fuer den internen
002410* CALL STGCAL0M (Aufbau wie LINK-CAL-HDR in STGLNKC, aber lokal,
002420* weil STGSIG0M vier verschiedene Indikatornamen dahinter ruft)
002430* sowie die je Einzelsignal ermittelten BUY/SELL/HOLD-Werte
002440*---------------------------------------------------------------*
002450 01          WORK-FELDER.
002460     05      W-CAL-HDR.
002470*        ---> vor jedem CALL STGCAL0M neu belegt, siehe B1nn-xxx
002480         10  W-CAL-SYMBOL              PIC X(10).
002490         10  W-CAL-IND-NAME            PIC X(16).
002500         10  W-CAL-RC                  PIC S9(04) COMP.
002510             88 W-CAL-RC-OK                VALUE ZERO.
002520*    ---> Signalwert SMA als Text ("BUY"/"SELL"/"HOLD"), das
002530*         erste Byte entscheidet BUY/SELL (siehe B.02.00)
002540     05      W-SMA-SIGVAL          PIC X(04).
002550     05      W-SMA-SIGVAL-R REDEFINES W-SMA-SIGVAL.
002560      10     W-SMA-SIGVAL-1ST      PIC X.
002570      10                           PIC X(03).
002580*    ---> Signalwert RSI, gleicher Aufbau wie W-SMA-SIGVAL
002590     05      W-RSI-SIGVAL          PIC X(04).
002600     05      W-RSI-SIGVAL-R REDEFINES W-RSI-SIGVAL.
002610      10     W-RSI-SIGVAL-1ST      PIC X.
002620      10                           PIC X(03).
002630*    ---> Signalwert MACD, gleicher Aufbau wie W-SMA-SIGVAL
002640     05      W-MACD-SIGVAL         PIC X(04).
002650     05      W-MACD-SIGVAL-R REDEFINES W-MACD-SIGVAL.
002660      10     W-MACD-SIGVAL-1ST     PIC X.
002670      10                           PIC X(03).
002680
002690*---------------------------------------------------------------*
002700* Zwischenergebnis-Puffer fuer den internen CALL STGCAL0M -- wird
002710* bei jedem der vier CALLs neu gefuellt und sofort ausgelesen
002720* (siehe B100-CALL-SMA20 ff.), nicht ueber den Aufruf hinaus
002730* aufbewahrt
002740*---------------------------------------------------------------*
002750     COPY    STGANLC.
002760
002770 LINKAGE SECTION.
002780*---------------------------------------------------------------*
002790* Uebergabebereich aus STGDRV0O
002800*---------------------------------------------------------------*
002810*    ---> LINK-SIG-HDR: Symbol und Rueckgabecode fuer diesen Lauf
002820     COPY    STGLNKC.
002830*    ---> STOCK-DATA-TABLE: vollstaendige Kurshistorie des Symbols
002840     COPY    STGDATC.
002850*    ---> SIG-RESULT-TABLE: hier zu fuellende Signaltabelle
002860     COPY    STGSGNC.
002870
002880 PROCEDURE DIVISION USING LINK-SIG-HDR
002890                          STOCK-DATA-TABLE
002900                          SIG-RESULT-TABLE.
002910
002920*---------------------------------------------------------------*
002930* Steuerungs-Section
002940*
002950*              Eingabe: LSH-SYMBOL, STOCK-DATA-TABLE.
002960*              Ausgabe: SIG-RESULT-TABLE, LSH-RETURN-CODE.
002970*              Ablauf: Mindesthistorie pruefen, aktuellen Kurs
002980*              vormerken, vier Indikatoren abrufen (B1nn-Sections),
002990*              dann die vier Signalsections (S1nn-S4nn) durchlaufen.
003000*---------------------------------------------------------------*
003010 A100-STEUERUNG SECTION.
003020 A100-00.
003030     IF  SHOW-VERSION
003040         DISPLAY K-MODUL " Vers. siehe Programmkopf"
003050         STOP RUN
003060     END-IF
003070
003080*    ---> jeder Lauf startet mit leerer Ergebnistabelle und allen
003090*         Verfuegbarkeits-/Gesetzt-Schaltern auf Null (= AUS)
003100     MOVE ZERO TO SRT-REC-COUNT
003110     INITIALIZE SCHALTER
003120                WORK-FELDER
003130*    ---> Rueckgabecode optimistisch auf OK, wird bisher an keiner
003140*         Stelle auf etwas anderes gesetzt (siehe Grenzen-Abschnitt
003150*         im Kopf -- zu kurze Historie ist kein Fehler)
003160     SET LSH-RC-OK TO TRUE
003170
003180*    ---> SMA_50 und RSI_14 brauchen selbst schon 50 bzw. 15 Tage;
003190*         unter 50 Handelstagen lohnt der CALL-Aufwand nicht, es
003200*         kaeme ohnehin nur ein leeres/unvollstaendiges Ergebnis
003210*         zustande
003220     IF  SDT-REC-COUNT < 50
003230         GO TO A100-99
003240     END-IF
003250
003260*    ---> letzter (juengster) Kurs der Historie -- Index 1 ist der
003270*         aelteste Handelstag, siehe STGDATC
003280     MOVE SDT-CLOSE-PRICE(SDT-REC-COUNT) TO C18-CURR-PRICE
003290
003300*    ---> vier Indikatoren abrufen, jeweils ueber denselben
003310*         internen CALL-Mechanismus (W-CAL-HDR)
003320     PERFORM B100-CALL-SMA20
003330     PERFORM B110-CALL-SMA50
003340     PERFORM B120-CALL-RSI14
003350     PERFORM B130-CALL-MACD
003360
003370*    ---> Signale bilden, Reihenfolge entspricht der Reihenfolge
003380*         in SIG-RESULT-TABLE (SMA, RSI, MACD, OVERALL)
003390     PERFORM S100-SMA-SIGNAL
003400     PERFORM S200-RSI-SIGNAL
003410     PERFORM S300-MACD-SIGNAL
003420     PERFORM S400-OVERALL-SIGNAL
003430     .
003440 A100-99.
003450*    ---> EXIT PROGRAM statt STOP RUN: STGSIG0M ist ein Unter-
003460*         programm, siehe STGCAL0M-Kopfkommentar fuer denselben
003470*         Hinweis
003480     EXIT PROGRAM.
003490
003500*---------------------------------------------------------------*
003510* Vier CALLs STGCAL0M -- jeder Lauf liefert seinen letzten Wert
003520* in CRT-ENTRY(CRT-REC-COUNT), sofern CRT-REC-COUNT > Null ist.
003530* CAL-RESULT-TABLE (aus STGANLC) dient hier nur als Einweg-Puffer
003540* fuer genau diesen einen CALL, nicht als Sammelergebnis.
003550*---------------------------------------------------------------*
003560 B100-CALL-SMA20 SECTION.
003570 B100-00.
003580     MOVE LSH-SYMBOL    TO W-CAL-SYMBOL
003590     MOVE "SMA_20"      TO W-CAL-IND-NAME
003600     MOVE ZERO          TO W-CAL-RC
003610
003620     CALL "STGCAL0M" USING W-CAL-HDR
003630                            STOCK-DATA-TABLE
003640                            CAL-RESULT-TABLE
003650
003660*    ---> nur der letzte (juengste) SMA-Satz interessiert hier,
003670*         nicht die ganze Reihe -- CRT-REC-COUNT zeigt auf ihn
003680     IF  W-CAL-RC-OK AND CRT-REC-COUNT > ZERO
003690         SET SMA20-VERFUEGBAR TO TRUE
003700         MOVE CRT-IND-VALUE(CRT-REC-COUNT) TO C18-SMA20-VAL
003710     END-IF
003720     .
003730 B100-99.
003740     EXIT.
003750
003760*              Wie B100-CALL-SMA20, Periode 50 statt 20 -- braucht
003770*              entsprechend mehr Historie (siehe STGCAL0M/S100).
003780 B110-CALL-SMA50 SECTION.
003790 B110-00.
003800*    ---> Kopf fuer diesen CALL neu belegen, W-CAL-HDR ist reiner
003810*         Durchlaufbereich, kein Zustand wird vorgehalten
003820     MOVE LSH-SYMBOL    TO W-CAL-SYMBOL
003830     MOVE "SMA_50"      TO W-CAL-IND-NAME
003840     MOVE ZERO          TO W-CAL-RC
003850
003860     CALL "STGCAL0M" USING W-CAL-HDR
003870                            STOCK-DATA-TABLE
003880                            CAL-RESULT-TABLE
003890
003900     IF  W-CAL-RC-OK AND CRT-REC-COUNT > ZERO
003910         SET SMA50-VERFUEGBAR TO TRUE
003920         MOVE CRT-IND-VALUE(CRT-REC-COUNT) TO C18-SMA50-VAL
003930     END-IF
003940     .
003950 B110-99.
003960     EXIT.
003970
003980*              Wie B100-CALL-SMA20, Indikator RSI_14 -- Glaet-
003990*              tungsperiode steht in STGCAL0M fest auf 14 Tage.
004000 B120-CALL-RSI14 SECTION.
004010 B120-00.
004020     MOVE LSH-SYMBOL    TO W-CAL-SYMBOL
004030     MOVE "RSI_14"      TO W-CAL-IND-NAME
004040     MOVE ZERO          TO W-CAL-RC
004050
004060     CALL "STGCAL0M" USING W-CAL-HDR
004070                            STOCK-DATA-TABLE
004080                            CAL-RESULT-TABLE
004090
004100     IF  W-CAL-RC-OK AND CRT-REC-COUNT > ZERO
004110         SET RSI-VERFUEGBAR TO TRUE
004120         MOVE CRT-IND-VALUE(CRT-REC-COUNT) TO C18-RSI-VAL
004130     END-IF
004140     .
004150 B120-99.
004160     EXIT.
004170
004180*              Wie B100-CALL-SMA20, Indikator MACD -- STGCAL0M
004190*              rechnet intern EMA(12)/EMA(26) und liefert nur die
004200*              fertige Differenz zurueck.
004210 B130-CALL-MACD SECTION.
004220 B130-00.
004230     MOVE LSH-SYMBOL    TO W-CAL-SYMBOL
004240     MOVE "MACD"        TO W-CAL-IND-NAME
004250     MOVE ZERO          TO W-CAL-RC
004260
004270     CALL "STGCAL0M" USING W-CAL-HDR
004280                            STOCK-DATA-TABLE
004290                            CAL-RESULT-TABLE
004300
004310     IF  W-CAL-RC-OK AND CRT-REC-COUNT > ZERO
004320         SET MACD-VERFUEGBAR TO TRUE
004330         MOVE CRT-IND-VALUE(CRT-REC-COUNT) TO C18-MACD-VAL
004340     END-IF
004350     .
004360 B130-99.
004370     EXIT.
004380
004390*---------------------------------------------------------------*
004400* Einzelsignal SMA -- nur wenn SMA_20 UND SMA_50 verfuegbar sind.
004410* Regel: Aufwaertstrend (SMA20>SMA50) mit Kurs schon ueber SMA20
004420* -> BUY; Abwaertstrend mit Kurs schon unter SMA20 -> SELL; sonst
004430* HOLD.  Siehe "Signalregeln im Einzelnen" im Programmkopf.
004440*---------------------------------------------------------------*
004450 S100-SMA-SIGNAL SECTION.
004460 S100-00.
004470*    ---> ohne BEIDE SMA-Werte gibt es kein SMA-Signal -- SMA-SIG-
004480*         STATUS bleibt auf Null, S410-COUNT-SMA wird dann gar
004490*         nicht erst performt
004500     IF  NOT SMA20-VERFUEGBAR OR NOT SMA50-VERFUEGBAR
004510         GO TO S100-99
004520     END-IF
004530
004540     SET SMA-SIG-GESETZT TO TRUE
004550
004560*    ---> Trendrichtung UND Kursposition muessen zusammenpassen --
004570*         ein Crossover allein (nur SMA20 vs. SMA50) reicht nicht
004580     IF  C18-SMA20-VAL > C18-SMA50-VAL
004590     AND C18-CURR-PRICE > C18-SMA20-VAL
004600         MOVE "BUY"  TO W-SMA-SIGVAL
004610     ELSE
004620         IF  C18-SMA20-VAL < C18-SMA50-VAL
004630         AND C18-CURR-PRICE < C18-SMA20-VAL
004640             MOVE "SELL" TO W-SMA-SIGVAL
004650         ELSE
004660             MOVE "HOLD" TO W-SMA-SIGVAL
004670         END-IF
004680     END-IF
004690
004700     ADD 1 TO SRT-REC-COUNT
004710     MOVE "SMA"          TO SRT-SIGNAL-KEY(SRT-REC-COUNT)
004720     MOVE W-SMA-SIGVAL    TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
004730     .
004740 S100-99.
004750     EXIT.
004760
004770*---------------------------------------------------------------*
004780* Einzelsignal RSI -- nur wenn RSI_14 verfuegbar ist.  Regel:
004790* RSI > 70 ueberkauft (SELL), RSI < 30 ueberverkauft (BUY), sonst
004800* HOLD -- Standardschwellen, siehe Programmkopf.
004810*---------------------------------------------------------------*
004820*---------------------------------------------------------------*
004830* Einzelsignal RSI -- nur wenn RSI(14) verfuegbar ist.  Regel:
004840* RSI > 70 -> ueberkauft -> SELL, RSI < 30 -> ueberverkauft ->
004850* BUY, dazwischen HOLD (siehe Rechenbeispiel im Programmkopf).
004860*---------------------------------------------------------------*
004870 S200-RSI-SIGNAL SECTION.
004880 S200-00.
004890*    ---> ohne RSI-Wert (Historie zu kurz) kein RSI-Signal
004900     IF  NOT RSI-VERFUEGBAR
004910         GO TO S200-99
004920     END-IF
004930
004940     SET RSI-SIG-GESETZT TO TRUE
004950
004960     IF  C18-RSI-VAL > 70
004970         MOVE "SELL" TO W-RSI-SIGVAL
004980     ELSE
004990         IF  C18-RSI-VAL < 30
005000             MOVE "BUY"  TO W-RSI-SIGVAL
005010         ELSE
005020             MOVE "HOLD" TO W-RSI-SIGVAL
005030         END-IF
005040     END-IF
005050
005060     ADD 1 TO SRT-REC-COUNT
005070     MOVE "RSI"           TO SRT-SIGNAL-KEY(SRT-REC-COUNT)
005080     MOVE W-RSI-SIGVAL     TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
005090     .
005100 S200-99.
005110     EXIT.
005120
005130*---------------------------------------------------------------*
005140* Einzelsignal MACD -- nur wenn MACD verfuegbar ist.  Regel:
005150* MACD-Wert > Null -> BUY, sonst SELL -- bewusst kein HOLD-Zweig,
005160* MACD kennt hier nur zwei Zustaende.
005170*---------------------------------------------------------------*
005180 S300-MACD-SIGNAL SECTION.
005190 S300-00.
005200*    ---> ohne MACD-Wert (Historie zu kurz fuer EMA(26)) kein
005210*         MACD-Signal
005220     IF  NOT MACD-VERFUEGBAR
005230         GO TO S300-99
005240     END-IF
005250
005260     SET MACD-SIG-GESETZT TO TRUE
005270
005280     IF  C18-MACD-VAL > ZERO
005290         MOVE "BUY"  TO W-MACD-SIGVAL
005300     ELSE
005310         MOVE "SELL" TO W-MACD-SIGVAL
005320     END-IF
005330
005340     ADD 1 TO SRT-REC-COUNT
005350     MOVE "MACD"           TO SRT-SIGNAL-KEY(SRT-REC-COUNT)
005360     MOVE W-MACD-SIGVAL     TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
005370     .
005380 S300-99.
005390     EXIT.
005400
005410*---------------------------------------------------------------*
005420* OVERALL -- immer geschrieben, Mehrheitsentscheid nur ueber die
005430* Einzelsignale, die tatsaechlich gesetzt werden konnten (siehe
005440* B.01.00 -- urspr. wurden immer alle drei erwartet, das fuehrte
005450* bei fehlendem Einzelsignal zu falschen OVERALL-Werten).
005460*---------------------------------------------------------------*
005470 S400-OVERALL-SIGNAL SECTION.
005480 S400-00.
005490     MOVE ZERO TO C4-BUY-COUNT
005500                  C4-SELL-COUNT
005510
005520*    ---> jede der drei COUNT-Sections zaehlt nur mit, wenn ihr
005530*         Einzelsignal tatsaechlich gesetzt wurde (SIG-GESETZT)
005540     IF  SMA-SIG-GESETZT
005550         PERFORM S410-COUNT-SMA
005560     END-IF
005570     IF  RSI-SIG-GESETZT
005580         PERFORM S420-COUNT-RSI
005590     END-IF
005600     IF  MACD-SIG-GESETZT
005610         PERFORM S430-COUNT-MACD
005620     END-IF
005630
005640     ADD 1 TO SRT-REC-COUNT
005650     MOVE "OVERALL" TO SRT-SIGNAL-KEY(SRT-REC-COUNT)
005660
005670*    ---> reiner Mehrheitsentscheid, Gleichstand (auch 0 zu 0,
005680*         wenn kein Einzelsignal gesetzt wurde) ergibt HOLD
005690     IF  C4-BUY-COUNT > C4-SELL-COUNT
005700         MOVE "BUY"  TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
005710     ELSE
005720         IF  C4-SELL-COUNT > C4-BUY-COUNT
005730             MOVE "SELL" TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
005740         ELSE
005750             MOVE "HOLD" TO SRT-SIGNAL-VALUE(SRT-REC-COUNT)
005760         END-IF
005770     END-IF
005780     .
005790 S400-99.
005800     EXIT.
005810
005820*---------------------------------------------------------------*
005830*              Zaehlt das SMA-Signal mit, wenn sein erstes Byte
005840*              "B" (BUY) oder "S" (SELL) ist -- "HOLD" zaehlt
005850*              bei keiner der beiden Seiten (siehe B.02.00).
005860*
005870*              Eingabe : W-SMA-SIGVAL-1ST (erstes Byte des
005880*                        bereits ermittelten SMA-Signalworts)
005890*              Ausgabe : C4-BUY-COUNT / C4-SELL-COUNT hochgezaehlt
005900*---------------------------------------------------------------*
005910 S410-COUNT-SMA SECTION.
005920 S410-00.
005930     IF  W-SMA-SIGVAL-1ST = "B"
005940         ADD 1 TO C4-BUY-COUNT
005950     ELSE
005960         IF  W-SMA-SIGVAL-1ST = "S"
005970             ADD 1 TO C4-SELL-COUNT
005980         END-IF
005990     END-IF
006000     .
006010 S410-99.
006020     EXIT.
006030
006040*---------------------------------------------------------------*
006050*              Wie S410-COUNT-SMA, fuer das RSI-Signal.
006060*
006070*              Eingabe : W-RSI-SIGVAL-1ST
006080*              Ausgabe : C4-BUY-COUNT / C4-SELL-COUNT hochgezaehlt
006090*---------------------------------------------------------------*
006100 S420-COUNT-RSI SECTION.
006110 S420-00.
006120     IF  W-RSI-SIGVAL-1ST = "B"
006130         ADD 1 TO C4-BUY-COUNT
006140     ELSE
006150         IF  W-RSI-SIGVAL-1ST = "S"
006160             ADD 1 TO C4-SELL-COUNT
006170         END-IF
006180     END-IF
006190     .
006200 S420-99.
006210     EXIT.
006220
006230*---------------------------------------------------------------*
006240*              Wie S410-COUNT-SMA, fuer das MACD-Signal -- MACD
006250*              liefert ohnehin nur "BUY" oder "SELL" (kein
006260*              "HOLD"), siehe S300-MACD-SIGNAL.
006270*
006280*              Eingabe : W-MACD-SIGVAL-1ST
006290*              Ausgabe : C4-BUY-COUNT / C4-SELL-COUNT hochgezaehlt
006300*---------------------------------------------------------------*
006310 S430-COUNT-MACD SECTION.
006320 S430-00.
006330     IF  W-MACD-SIGVAL-1ST = "B"
006340         ADD 1 TO C4-BUY-COUNT
006350     ELSE
006360         IF  W-MACD-SIGVAL-1ST = "S"
006370             ADD 1 TO C4-SELL-COUNT
006380         END-IF
006390     END-IF
006400     .
006410 S430-99.
006420     EXIT.
