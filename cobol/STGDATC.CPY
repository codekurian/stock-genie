000100*----------------------------------------------------------------*
000110* STGDATC  --  Dateilayout STOCK-DATA-FILE / Aktienanalyse
000120*
000130*              Ein Satz = ein Handelstag fuer ein Symbol.
000140*              Saetze MUESSEN aufsteigend nach SDR-TRADE-DATE
000150*              vorliegen -- alle Indikator-Routinen in STGCAL0M
000160*              und STGSIG0M lesen diese Tabelle als fortlaufende
000170*              Historie, Index 1 = aeltester Handelstag.
000180*
000190*              STOCK-DATA-TABLE ist der Working-Storage-Puffer,
000200*              in dem STGDRV0O die ganze Serie haelt, bevor er
000210*              sie per CALL an STGCAL0M / STGSIG0M weitergibt.
000220*----------------------------------------------------------------*
000230 01  STOCK-DATA-RECORD.
000240     05  SDR-SYMBOL              PIC X(10).
000250     05  SDR-TRADE-DATE          PIC 9(08).
000260     05  SDR-TRADE-DATE-R REDEFINES SDR-TRADE-DATE.
000270      10 SDR-TRADE-CCYY          PIC 9(04).
000280      10 SDR-TRADE-MM            PIC 9(02).
000290      10 SDR-TRADE-DD            PIC 9(02).
000300     05  SDR-OPEN-PRICE          PIC S9(06)V9(04)
000310                                 SIGN IS TRAILING SEPARATE.
000320     05  SDR-HIGH-PRICE          PIC S9(06)V9(04)
000330                                 SIGN IS TRAILING SEPARATE.
000340     05  SDR-LOW-PRICE           PIC S9(06)V9(04)
000350                                 SIGN IS TRAILING SEPARATE.
000360     05  SDR-CLOSE-PRICE         PIC S9(06)V9(04)
000370                                 SIGN IS TRAILING SEPARATE.
000380     05  SDR-VOLUME              PIC S9(15).
000390     05  SDR-ADJ-CLOSE           PIC S9(06)V9(04)
000400                                 SIGN IS TRAILING SEPARATE.
000410     05  SDR-DATA-SOURCE         PIC X(50).
000420*            Reserve, wie gewohnt am Satzende
000430     05  FILLER                  PIC X(02).
000440*
000450*----------------------------------------------------------------*
000460* STOCK-DATA-TABLE  --  Working-Storage-Historie eines Symbols
000470*
000480*              SDT-REC-COUNT zaehlt die geladenen Tage; max.
000490*              5000 Handelstage je Lauf (rd. 20 Boersenjahre) --
000500*              siehe auch C4-ANZ-Felder in STGDRV0O/STGCAL0M.
000510*              Nur die fuer die Indikatoren benoetigten Felder
000520*              werden gepuffert (Datum, Schlusskurs, Volumen).
000530*----------------------------------------------------------------*
000540 01  STOCK-DATA-TABLE.
000550     05  SDT-REC-COUNT           PIC S9(04) COMP.
000560     05  SDT-ENTRY OCCURS 1 TO 5000 TIMES
000570                 DEPENDING ON SDT-REC-COUNT
000580                 INDEXED BY SDT-IDX.
000590      10 SDT-TRADE-DATE          PIC 9(08).
000600      10 SDT-CLOSE-PRICE         PIC S9(06)V9(04)
000610                                 SIGN IS TRAILING SEPARATE.
000620      10 SDT-VOLUME              PIC S9(15).
