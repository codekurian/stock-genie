000100*----------------------------------------------------------------*
000110* STGANLC  --  Dateilayout TECH-ANALYSIS-FILE / Aktienanalyse
000120*
000130*              Ein Satz = ein berechneter Indikatorwert fuer
000140*              ein Datum.  TAR-INDICATOR-TYPE traegt den Typ als
000150*              Klartext -- Achtung: OBV wird bewusst mit dem
000160*              Platzhalter "SMA" und PERIOD 1 geschrieben (siehe
000170*              S500-CALC-OBV in STGCAL0M) -- das ist keine
000180*              Nachlaessigkeit, sondern 1:1 aus der urspr. Fachlogik
000190*              uebernommen und MUSS so bleiben.
000200*----------------------------------------------------------------*
000210 01  TECH-ANALYSIS-RECORD.
000220     05  TAR-SYMBOL              PIC X(10).
000230     05  TAR-IND-DATE            PIC 9(08).
000240     05  TAR-IND-DATE-R REDEFINES TAR-IND-DATE.
000250      10 TAR-IND-CCYY            PIC 9(04).
000260      10 TAR-IND-MM              PIC 9(02).
000270      10 TAR-IND-DD              PIC 9(02).
000280     05  TAR-INDICATOR-TYPE      PIC X(16).
000290         88  TAR-TYPE-SMA            VALUE "SMA".
000300         88  TAR-TYPE-EMA            VALUE "EMA".
000310         88  TAR-TYPE-RSI            VALUE "RSI".
000320         88  TAR-TYPE-MACD           VALUE "MACD".
000330     05  TAR-PERIOD               PIC 9(04).
000340     05  TAR-IND-VALUE            PIC S9(04)V9(06)
000350                                 SIGN IS TRAILING SEPARATE.
000360     05  TAR-IND-SIGNAL           PIC S9(04)V9(06)
000370                                 SIGN IS TRAILING SEPARATE.
000380     05  TAR-IND-HISTOGRAM        PIC S9(04)V9(06)
000390                                 SIGN IS TRAILING SEPARATE.
000400*            Freitext, aus dem 1000-Byte-Feld der Quelle auf eine
000410*            praktikable Arbeitslaenge gekuerzt
000420     05  TAR-METADATA             PIC X(200).
000430     05  FILLER                   PIC X(02).
000440*
000450*----------------------------------------------------------------*
000460* CAL-RESULT-TABLE  --  Rueckgabepuffer von STGCAL0M
000470*
000480*              CRT-REC-COUNT = Anzahl geschriebener Zeilen fuer
000490*              EINEN Indikatorlauf.  Max. 5000, wie K-MAX-SDT in
000500*              STGDRV0O -- SMA/EMA/RSI/OBV liefern je nach Anlaufzeit
000510*              nur wenige Zeilen weniger als SDT-REC-COUNT (OBV sogar
000520*              SDT-REC-COUNT minus 1), darum hier NICHT kleiner fassen.
000530*              IND-SIGNAL/IND-HISTOGRAM sind bei allen heutigen
000540*              Indikatoren Null und werden darum nicht mitgefuehrt
000550*              -- STGDRV0O setzt sie beim Rausschreiben auf ZERO.
000560*----------------------------------------------------------------*
000570 01  CAL-RESULT-TABLE.
000580     05  CRT-REC-COUNT            PIC S9(04) COMP.
000590     05  CRT-ENTRY OCCURS 1 TO 5000 TIMES
000600                 DEPENDING ON CRT-REC-COUNT
000610                 INDEXED BY CRT-IDX.
000620      10 CRT-IND-DATE             PIC 9(08).
000630      10 CRT-INDICATOR-TYPE       PIC X(16).
000640      10 CRT-PERIOD                PIC 9(04).
000650      10 CRT-IND-VALUE            PIC S9(04)V9(06)
000660                                 SIGN IS TRAILING SEPARATE.
